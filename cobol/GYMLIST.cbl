000100****************************************************************00000100
000200* GYM WELLNESS CENTERS - MEMBER SERVICES SYSTEMS GROUP           00000200
000300* ALL RIGHTS RESERVED                                           00000300
000400****************************************************************00000400
000500* PROGRAM:  GYMLIST                                             00000500
000600*                                                                00000600
000700* AUTHOR :  DOUG STOUT                                          00000700
000800*                                                                00000800
000900* READS THE MAINTAINED MEMBER REGISTER (GYMROUT) INTO A TABLE,  00000900
001000* COMPUTES EACH MEMBER'S MONTHLY FEE, APPLIES THE SELECTION AND 00001000
001100* SORT REQUESTED ON PARAM-RECORD, AND PRINTS THE MEMBER LISTING 00001100
001200* REPORT (GYMRPT) WITH PERFORMANCE DETAIL AND CONTROL TOTALS.   00001200
001300*                                                                00001300
001400* PARAM-RECORD (ACCEPT FROM SYSIN) DRIVES THE SELECTION:        00001400
001500*     P-SELECT-MODE  'ALL '  ALL MEMBERS                        00001500
001600*                    'NAME'  P-NAME-FILTER SUBSTRING (ANY CASE) 00001600
001700*                    'TYPE'  P-TYPE-FILTER EXACT ('R' OR 'P')   00001700
001800*                    'PERF'  P-PERF-MONTH/YEAR/GOAL-FILTER      00001800
001900*     P-SORT-MODE    'NAME'  BY FULL NAME, ANY CASE, ASCENDING  00001900
002000*                    'JOIN'  BY JOIN DATE ASCENDING             00002000
002100*                    SPACES  REGISTER ORDER, NO SORT            00002100
002200*                                                                00002200
002300****************************************************************00002300
002400* MAINTENANCE HISTORY.                                          00002400
002500*   1995-11-08 DMS  RQ4780  ORIGINAL PROGRAM - LISTING OF ALL   *00002500
002600*                           MEMBERS WITH FEE AND CONTROL TOTALS.*00002600
002700*   1997-07-08 DMS  RQ4844  ADDED PERFORMANCE SUB-LINES BENEATH *00002700
002800*                           EACH MEMBER DETAIL LINE.             *00002800
002900*   1998-09-21 CMS  RQ3102  Y2K - JOIN-DATE AND PERF-YEAR EDITS *00002900
003000*                           NOW REQUIRE A FULL 4-DIGIT YEAR.     *00003000
003100*   2001-04-25 RPK  RQ4901  ADDED 300-COMPUTE-MEMBER-FEE'S 10%  *00003100
003200*                           GOAL-MET DISCOUNT FOR PREMIUM.       *00003200
003300*   2004-11-02 JLH  RQ4633  ADDED 400-SELECT-MEMBERS (NAME/TYPE/*00003300
003400*                           PERFORMANCE FILTERS AND 250-SORT).  *00003400
003500*   2007-06-05 JLH  RQ5011  SORT NOW OFFERS JOIN-DATE ORDER IN  *00003500
003600*                           ADDITION TO NAME ORDER.              *00003600
003700****************************************************************00003700
003800 IDENTIFICATION DIVISION.                                       00003800
003900 PROGRAM-ID. GYMLIST.                                           00003900
004000 AUTHOR. DOUG STOUT.                                            00004000
004100 INSTALLATION. GYM WELLNESS CENTERS - MEMBER SERVICES.          00004100
004200 DATE-WRITTEN. 11/08/95.                                        00004200
004300 DATE-COMPILED.                                                 00004300
004400 SECURITY. NON-CONFIDENTIAL.                                    00004400
004500****************************************************************00004500
004600 ENVIRONMENT DIVISION.                                          00004600
004700 CONFIGURATION SECTION.                                         00004700
004800 SOURCE-COMPUTER. IBM-390.                                      00004800
004900 OBJECT-COMPUTER. IBM-390.                                      00004900
005000 SPECIAL-NAMES.                                                 00005000
005100     C01 IS TOP-OF-FORM.                                        00005100
005200 INPUT-OUTPUT SECTION.                                          00005200
005300 FILE-CONTROL.                                                  00005300
005400                                                                 00005400
005500     SELECT REGISTER-FILE  ASSIGN TO GYMROUT                    00005500
005600         ACCESS IS SEQUENTIAL                                   00005600
005700         FILE STATUS  IS  WS-REG-STATUS.                        00005700
005800                                                                 00005800
005900     SELECT LISTING-FILE   ASSIGN TO GYMRPT                     00005900
006000            FILE STATUS  IS  WS-RPT-STATUS.                     00006000
006100                                                                 00006100
006200****************************************************************00006200
006300 DATA DIVISION.                                                 00006300
006400 FILE SECTION.                                                  00006400
006500                                                                 00006500
006600 FD  REGISTER-FILE                                              00006600
006700     RECORDING MODE IS F                                        00006700
006800     BLOCK CONTAINS 0 RECORDS.                                  00006800
006900 COPY GYMMSTR REPLACING ==:TAG:== BY ==REG==.                   00006900
007000                                                                 00007000
007100 FD  LISTING-FILE                                               00007100
007200     RECORDING MODE IS F.                                       00007200
007300 01  LISTING-RECORD                PIC X(132).                  00007300
007400 01  LISTING-RECORD-ALT REDEFINES LISTING-RECORD                00007400
007500                                   PIC X(132).                  00007500
007600                                                                 00007600
007700****************************************************************00007700
007800 WORKING-STORAGE SECTION.                                       00007800
007900****************************************************************00007900
008000*                                                                00008000
008100 01  PARAM-RECORD.                                              00008100
008200     05  P-SELECT-MODE           PIC X(04) VALUE 'ALL '.        00008200
008300         88  P-SELECT-ALL                  VALUE 'ALL '.        00008300
008400         88  P-SELECT-NAME                 VALUE 'NAME'.        00008400
008500         88  P-SELECT-TYPE                 VALUE 'TYPE'.        00008500
008600         88  P-SELECT-PERF                 VALUE 'PERF'.        00008600
008700     05  P-SORT-MODE             PIC X(04) VALUE SPACES.        00008700
008800         88  P-SORT-NAME                   VALUE 'NAME'.        00008800
008900         88  P-SORT-JOIN                   VALUE 'JOIN'.        00008900
009000     05  P-NAME-FILTER           PIC X(30) VALUE SPACES.        00009000
009100     05  P-TYPE-FILTER           PIC X(01) VALUE SPACES.        00009100
009200     05  P-PERF-MONTH-FILTER     PIC 9(02) VALUE ZERO.          00009200
009300     05  P-PERF-YEAR-FILTER      PIC 9(04) VALUE ZERO.          00009300
009400     05  P-PERF-GOAL-FILTER      PIC X(01) VALUE SPACES.        00009400
009450     05  FILLER                  PIC X(01) VALUE SPACE.         00009450
009500 01  PARAM-RECORD-ALT REDEFINES PARAM-RECORD PIC X(47).         00009500
009600*                                                                00009600
009700* WS-INBOUND-RECORD IS THE READ-IN STAGING AREA - IT IS EDITED  00009700
009800* IN 210-EDIT-MEMBER-ENTRY BEFORE IT EARNS A SLOT IN THE TABLE. 00009800
009900 COPY GYMMSTR REPLACING ==:TAG:== BY ==WS-INBOUND==.            00009900
010000*                                                                00010000
010100 01  WS-FIELDS.                                                 00010100
010200     05  WS-REG-STATUS           PIC X(2)  VALUE SPACES.        00010200
010300     05  WS-RPT-STATUS           PIC X(2)  VALUE SPACES.        00010300
010400     05  WS-REG-EOF              PIC X     VALUE 'N'.           00010400
010500     05  WS-FILTER-LEN           PIC S9(4) COMP-3 VALUE +0.     00010500
010600     05  WS-SORT-SWAPPED         PIC X     VALUE 'N'.           00010600
010650     05  FILLER                  PIC X(01) VALUE SPACE.         00010650
010700*                                                                00010700
010750*    THE TWO SUBSCRIPTS BELOW ARE CARRIED AS STANDALONE 77-     00010750
010760*    LEVELS RATHER THAN GROUPED WITH THE WORK-VARIABLES BLOCK - 00010760
010770*    OUR USUAL TREATMENT FOR A LOOP INDEX.                      00010770
010780 77  I                       PIC S9(4) COMP-3 VALUE +0.         00010780
010790 77  J                       PIC S9(4) COMP-3 VALUE +0.         00010790
010800 01  WORK-VARIABLES.                                            00010800
011100     05  WS-UC-NAME              PIC X(30) VALUE SPACES.        00011100
011200     05  WS-UC-NAME-FILTER       PIC X(30) VALUE SPACES.        00011200
011300     05  WS-LOWER-ALPHABET       PIC X(26) VALUE                00011300
011400            'abcdefghijklmnopqrstuvwxyz'.                       00011400
011500     05  WS-UPPER-ALPHABET       PIC X(26) VALUE                00011500
011600            'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                       00011600
011650     05  FILLER                  PIC X(01) VALUE SPACE.         00011650
011700*                                                                00011700
011800 01  WS-JOIN-DATE-DISP.                                         00011800
011900     05  WS-JD-CCYY              PIC 9(04).                     00011900
012000     05  FILLER                  PIC X     VALUE '-'.           00012000
012100     05  WS-JD-MM                PIC 99.                        00012100
012200     05  FILLER                  PIC X     VALUE '-'.           00012200
012300     05  WS-JD-DD                PIC 99.                        00012300
012400*                                                                00012400
012500 01  WS-PERF-TEXT.                                              00012500
012600     05  WS-PT-MM                PIC 99.                        00012600
012700     05  FILLER                  PIC X     VALUE '/'.           00012700
012800     05  WS-PT-YYYY              PIC 9999.                      00012800
012900     05  FILLER                  PIC X(3)  VALUE ' - '.         00012900
013000     05  FILLER                  PIC X(15) VALUE                00013000
013100            'GOAL ACHIEVED: '.                                  00013100
013200     05  WS-PT-YESNO             PIC X(3).                      00013200
013300*                                                                00013300
013400****************************************************************00013400
013500* WS-MEMBER-TABLE HOLDS THE ENTIRE REGISTER FOR ONE RUN.  500   00013500
013600* ENTRIES IS WELL ABOVE ANY GYM'S MEMBERSHIP; RAISE THE OCCURS  00013600
013700* IF A LOCATION EVER OUTGROWS IT.                                00013700
013800****************************************************************00013800
013900 01  WS-MEMBER-TABLE.                                           00013900
014000     05  WS-MT-COUNT             PIC S9(4) COMP VALUE +0.       00014000
014100     05  WS-MT-ENTRY OCCURS 500 TIMES                           00014100
014200                     INDEXED BY WS-MT-IDX, WS-MT-IDX2.          00014200
014300         10  WS-MT-MEMBER-ID         PIC X(06).                 00014300
014400         10  WS-MT-FULL-NAME         PIC X(30).                 00014400
014500         10  WS-MT-FULL-NAME-UC      PIC X(30).                 00014500
014600         10  WS-MT-MEMBER-TYPE       PIC X(01).                 00014600
014700             88  WS-MT-TYPE-R                VALUE 'R'.         00014700
014800             88  WS-MT-TYPE-P                VALUE 'P'.         00014800
014900         10  WS-MT-JOIN-DATE.                                   00014900
015000             15  WS-MT-JOIN-CCYY     PIC 9(04).                 00015000
015100             15  WS-MT-JOIN-MM       PIC 9(02).                 00015100
015200             15  WS-MT-JOIN-DD       PIC 9(02).                 00015200
015300         10  WS-MT-JOIN-DATE-N REDEFINES WS-MT-JOIN-DATE        00015300
015400                                   PIC 9(08).                   00015400
015500         10  WS-MT-STATUS            PIC X(01).                 00015500
015600             88  WS-MT-STATUS-ACTIVE         VALUE 'A'.         00015600
015700             88  WS-MT-STATUS-FROZEN         VALUE 'F'.         00015700
015800         10  WS-MT-TRAINER-FEE       PIC 9(05)V99.              00015800
015900         10  WS-MT-PERF-COUNT        PIC 9(02).                 00015900
016000         10  WS-MT-PERF-ENTRY OCCURS 12 TIMES                   00016000
016100                         INDEXED BY WS-MT-PERF-IDX.             00016100
016200             15  WS-MT-PERF-MONTH    PIC 9(02).                 00016200
016300             15  WS-MT-PERF-YEAR     PIC 9(04).                 00016300
016400             15  WS-MT-PERF-GOAL     PIC X(01).                 00016400
016500         10  WS-MT-SELECTED          PIC X(01) VALUE 'N'.       00016500
016600             88  WS-MT-IS-SELECTED           VALUE 'Y'.         00016600
016700             88  WS-MT-NOT-SELECTED          VALUE 'N'.         00016700
016800         10  WS-MT-FEE-AMOUNT        PIC S9(05)V99 COMP-3       00016800
016900                                   VALUE +0.                    00016900
016950     05  FILLER                  PIC X(01) VALUE SPACE.         00016950
017000*                                                                00017000
017100* WS-SORT-TEMP MUST STAY EXACTLY AS WIDE AS ONE WS-MT-ENTRY     00017100
017200* OCCURRENCE (174 BYTES) - IT IS THE SWAP AREA FOR 254-SWAP-    00017200
017300* ENTRIES.  IF A FIELD IS EVER ADDED TO WS-MT-ENTRY, WIDEN      00017300
017400* THIS TO MATCH.                                                00017400
017500 01  WS-SORT-TEMP                PIC X(174) VALUE SPACES.       00017500
017600*                                                                00017600
017700 01  WS-CONTROL-TOTALS.                                         00017700
017800     05  WS-CT-MEMBER-COUNT      PIC S9(5) COMP-3 VALUE +0.     00017800
017900     05  WS-CT-REGULAR-COUNT     PIC S9(5) COMP-3 VALUE +0.     00017900
018000     05  WS-CT-PREMIUM-COUNT     PIC S9(5) COMP-3 VALUE +0.     00018000
018100     05  WS-CT-ACTIVE-COUNT      PIC S9(5) COMP-3 VALUE +0.     00018100
018200     05  WS-CT-FROZEN-COUNT      PIC S9(5) COMP-3 VALUE +0.     00018200
018300     05  WS-CT-FEE-TOTAL         PIC S9(7)V99 COMP-3 VALUE +0.  00018300
018400     05  WS-REG-LOADED           PIC S9(5) COMP-3 VALUE +0.     00018400
018500     05  WS-REG-REJECTED         PIC S9(5) COMP-3 VALUE +0.     00018500
018550     05  FILLER                  PIC X(01) VALUE SPACE.         00018550
018600*                                                                00018600
018700*        *******************                                    00018700
018800*            report lines                                       00018800
018900*        *******************                                    00018900
019000 01  RPT-HEADING                 PIC X(132) VALUE                00019000
019100          'MEMBER MANAGEMENT SYSTEM - MEMBER LISTING'.          00019100
019200 01  RPT-DETAIL-LINE.                                            00019200
019300     05  RPT-D-MEMBER-ID         PIC X(06).                     00019300
019400     05  FILLER                  PIC X(01)  VALUE SPACE.        00019400
019500     05  RPT-D-FULL-NAME         PIC X(30).                     00019500
019600     05  FILLER                  PIC X(01)  VALUE SPACE.        00019600
019700     05  RPT-D-TYPE              PIC X(08).                     00019700
019800     05  FILLER                  PIC X(01)  VALUE SPACE.        00019800
019900     05  RPT-D-JOIN-DATE         PIC X(10).                     00019900
020000     05  FILLER                  PIC X(01)  VALUE SPACE.        00020000
020100     05  RPT-D-STATUS            PIC X(06).                     00020100
020200     05  FILLER                  PIC X(01)  VALUE SPACE.        00020200
020300     05  RPT-D-FEE               PIC ZZ,ZZ9.99.                 00020300
020400     05  FILLER                  PIC X(58)  VALUE SPACES.       00020400
020500 01  RPT-PERF-LINE.                                              00020500
020600     05  FILLER                  PIC X(02)  VALUE SPACES.       00020600
020700     05  RPT-P-TEXT              PIC X(40)  VALUE SPACES.       00020700
020800     05  FILLER                  PIC X(90)  VALUE SPACES.       00020800
020900 01  RPT-NO-MEMBERS-LINE         PIC X(132) VALUE                00020900
021000          '  NO MEMBERS FOUND MATCHING THE SELECTION CRITERIA'. 00021000
021100 01  RPT-TOTALS-HDR              PIC X(132) VALUE                00021100
021200          'LISTING CONTROL TOTALS'.                             00021200
021300 01  RPT-TOTALS-DETAIL.                                          00021300
021400     05  FILLER               PIC X(20) VALUE                   00021400
021500                  'MEMBERS LISTED: '.                           00021500
021600     05  RPT-T-MEMBERS        PIC ZZZ,ZZ9.                      00021600
021700     05  FILLER               PIC X(05) VALUE SPACES.           00021700
021800     05  FILLER               PIC X(10) VALUE 'REGULAR: '.      00021800
021900     05  RPT-T-REGULAR        PIC ZZZ,ZZ9.                      00021900
022000     05  FILLER               PIC X(05) VALUE SPACES.           00022000
022100     05  FILLER               PIC X(10) VALUE 'PREMIUM: '.      00022100
022200     05  RPT-T-PREMIUM        PIC ZZZ,ZZ9.                      00022200
022300     05  FILLER               PIC X(61) VALUE SPACES.           00022300
022400 01  RPT-TOTALS-DETAIL-2.                                        00022400
022500     05  FILLER               PIC X(10) VALUE 'ACTIVE: '.       00022500
022600     05  RPT-T-ACTIVE         PIC ZZZ,ZZ9.                      00022600
022700     05  FILLER               PIC X(05) VALUE SPACES.           00022700
022800     05  FILLER               PIC X(10) VALUE 'FROZEN: '.       00022800
022900     05  RPT-T-FROZEN         PIC ZZZ,ZZ9.                      00022900
023000     05  FILLER               PIC X(05) VALUE SPACES.           00023000
023100     05  FILLER               PIC X(24) VALUE                   00023100
023200                  'TOTAL MONTHLY FEES: '.                       00023200
023300     05  RPT-T-FEE-TOTAL      PIC ZZZ,ZZ9.99.                   00023300
023400     05  FILLER               PIC X(54) VALUE SPACES.           00023400
023500*                                                                00023500
023600****************************************************************00023600
023700 PROCEDURE DIVISION.                                            00023700
023800****************************************************************00023800
023900                                                                 00023900
024000 000-MAIN.                                                      00024000
024100     ACCEPT PARAM-RECORD.                                       00024100
024200     PERFORM 110-EDIT-PARAMETERS THRU 110-EXIT.                 00024200
024300     PERFORM 700-OPEN-FILES.                                    00024300
024400                                                                 00024400
024500     PERFORM 200-BUILD-MEMBER-TABLE THRU 200-EXIT.              00024500
024600     PERFORM 250-SORT-MEMBER-TABLE THRU 250-EXIT.               00024600
024700     PERFORM 400-SELECT-MEMBERS THRU 400-EXIT.                  00024700
024800     PERFORM 500-PRINT-MEMBER-LISTING THRU 500-EXIT.            00024800
024900                                                                 00024900
025000     PERFORM 790-CLOSE-FILES.                                   00025000
025100     GOBACK.                                                    00025100
025200                                                                 00025200
025300****************************************************************00025300
025400 110-EDIT-PARAMETERS.                                           00025400
025500     IF P-SELECT-MODE = SPACES                                  00025500
025600         SET P-SELECT-ALL TO TRUE                               00025600
025700     END-IF.                                                    00025700
025800     MOVE P-NAME-FILTER TO WS-UC-NAME-FILTER.                   00025800
025900     INSPECT WS-UC-NAME-FILTER                                  00025900
026000         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.     00026000
026100     MOVE 30 TO WS-FILTER-LEN.                                  00026100
026200     PERFORM 111-SHRINK-FILTER-LEN THRU 111-EXIT                00026200
026300         UNTIL WS-FILTER-LEN = 0                                00026300
026400            OR WS-UC-NAME-FILTER(WS-FILTER-LEN:1) NOT = SPACE.  00026400
026500 110-EXIT.                                                      00026500
026600     EXIT.                                                      00026600
026700                                                                 00026700
026800 111-SHRINK-FILTER-LEN.                                         00026800
026900     SUBTRACT 1 FROM WS-FILTER-LEN.                             00026900
027000 111-EXIT.                                                      00027000
027100     EXIT.                                                      00027100
027200                                                                 00027200
027300****************************************************************00027300
027400 200-BUILD-MEMBER-TABLE.                                        00027400
027500     PERFORM 205-READ-REGISTER-RECORD THRU 205-EXIT.            00027500
027600     PERFORM 210-EDIT-MEMBER-ENTRY THRU 210-EXIT                00027600
027700         UNTIL WS-REG-EOF = 'Y'.                                00027700
027800 200-EXIT.                                                      00027800
027900     EXIT.                                                      00027900
028000                                                                 00028000
028100 205-READ-REGISTER-RECORD.                                      00028100
028200     READ REGISTER-FILE INTO WS-INBOUND-RECORD                  00028200
028300       AT END MOVE 'Y' TO WS-REG-EOF.                           00028300
028400     EVALUATE WS-REG-STATUS                                     00028400
028500        WHEN '00'                                               00028500
028600            CONTINUE                                            00028600
028700        WHEN '10'                                               00028700
028800            MOVE 'Y' TO WS-REG-EOF                              00028800
028900        WHEN OTHER                                              00028900
029000            DISPLAY 'GYMLIST - REGISTER READ ERROR. RC: '       00029000
029100                    WS-REG-STATUS                               00029100
029200            MOVE 'Y' TO WS-REG-EOF                              00029200
029300     END-EVALUATE.                                              00029300
029400 205-EXIT.                                                      00029400
029500     EXIT.                                                      00029500
029600                                                                 00029600
029700 210-EDIT-MEMBER-ENTRY.                                         00029700
029800     IF WS-REG-EOF NOT = 'Y'                                    00029800
029900         IF (WS-INBOUND-MEMBER-TYPE-R OR                        00029900
030000                     WS-INBOUND-MEMBER-TYPE-P)                  00030000
030100             AND (WS-INBOUND-STATUS-ACTIVE OR                   00030100
030200                     WS-INBOUND-STATUS-FROZEN)                  00030200
030300             AND WS-INBOUND-JOIN-MM NOT < 1                     00030300
030400             AND WS-INBOUND-JOIN-MM NOT > 12                    00030400
030500             AND WS-INBOUND-JOIN-DD NOT < 1                     00030500
030600             AND WS-INBOUND-JOIN-DD NOT > 31                    00030600
030700                 PERFORM 220-ADD-TABLE-ENTRY THRU 220-EXIT      00030700
030800                 ADD 1 TO WS-REG-LOADED                         00030800
030900         ELSE                                                   00030900
031000                 ADD 1 TO WS-REG-REJECTED                       00031000
031100                 DISPLAY 'GYMLIST - MALFORMED MEMBER SKIPPED: ' 00031100
031200                         WS-INBOUND-MEMBER-ID                   00031200
031300         END-IF                                                 00031300
031400         PERFORM 205-READ-REGISTER-RECORD THRU 205-EXIT         00031400
031500     END-IF.                                                    00031500
031600 210-EXIT.                                                      00031600
031700     EXIT.                                                      00031700
031800                                                                 00031800
031900 220-ADD-TABLE-ENTRY.                                           00031900
032000     ADD 1 TO WS-MT-COUNT.                                      00032000
032100     SET WS-MT-IDX TO WS-MT-COUNT.                              00032100
032200     MOVE WS-INBOUND-MEMBER-ID   TO WS-MT-MEMBER-ID(WS-MT-IDX). 00032200
032300     MOVE WS-INBOUND-FULL-NAME   TO WS-MT-FULL-NAME(WS-MT-IDX). 00032300
032400     MOVE WS-INBOUND-FULL-NAME   TO WS-MT-FULL-NAME-UC(WS-MT-IDX)00032400
032500                                    , WS-UC-NAME.               00032500
032600     INSPECT WS-MT-FULL-NAME-UC(WS-MT-IDX)                      00032600
032700         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.     00032700
032800     MOVE WS-INBOUND-MEMBER-TYPE TO WS-MT-MEMBER-TYPE(WS-MT-IDX)00032800
032900                                    .                           00032900
033000     MOVE WS-INBOUND-JOIN-CCYY   TO WS-MT-JOIN-CCYY(WS-MT-IDX). 00033000
033100     MOVE WS-INBOUND-JOIN-MM     TO WS-MT-JOIN-MM(WS-MT-IDX).   00033100
033200     MOVE WS-INBOUND-JOIN-DD     TO WS-MT-JOIN-DD(WS-MT-IDX).   00033200
033300     MOVE WS-INBOUND-STATUS      TO WS-MT-STATUS(WS-MT-IDX).    00033300
033400     MOVE WS-INBOUND-TRAINER-FEE TO WS-MT-TRAINER-FEE(WS-MT-IDX)00033400
033500                                    .                           00033500
033600     MOVE WS-INBOUND-PERF-COUNT  TO WS-MT-PERF-COUNT(WS-MT-IDX).00033600
033700     MOVE 'N' TO WS-MT-SELECTED(WS-MT-IDX).                     00033700
033800     MOVE 1 TO I.                                                00033800
033900     PERFORM 225-COPY-PERF-ENTRY 12 TIMES.                      00033900
034000     PERFORM 300-COMPUTE-MEMBER-FEE THRU 300-EXIT.              00034000
034100 220-EXIT.                                                      00034100
034200     EXIT.                                                      00034200
034300                                                                 00034300
034400 225-COPY-PERF-ENTRY.                                           00034400
034500     MOVE WS-INBOUND-PERF-MONTH(I)                              00034500
034600                 TO WS-MT-PERF-MONTH(WS-MT-IDX, I).             00034600
034700     MOVE WS-INBOUND-PERF-YEAR(I)                               00034700
034800                 TO WS-MT-PERF-YEAR(WS-MT-IDX, I).              00034800
034900     MOVE WS-INBOUND-PERF-GOAL(I)                               00034900
035000                 TO WS-MT-PERF-GOAL(WS-MT-IDX, I).              00035000
035100     ADD 1 TO I.                                                00035100
035200                                                                 00035200
035300****************************************************************00035300
035400 250-SORT-MEMBER-TABLE.                                         00035400
035500     IF P-SORT-NAME OR P-SORT-JOIN                              00035500
035600         IF WS-MT-COUNT > 1                                     00035600
035700             MOVE 'Y' TO WS-SORT-SWAPPED                        00035700
035800             PERFORM 251-SORT-PASS THRU 251-EXIT                00035800
035900                 UNTIL WS-SORT-SWAPPED = 'N'                    00035900
036000         END-IF                                                 00036000
036100     END-IF.                                                    00036100
036200 250-EXIT.                                                      00036200
036300     EXIT.                                                      00036300
036400                                                                 00036400
036500 251-SORT-PASS.                                                 00036500
036600     MOVE 'N' TO WS-SORT-SWAPPED.                                00036600
036700     SET WS-MT-IDX TO 1.                                        00036700
036800     PERFORM 252-SORT-COMPARE THRU 252-EXIT                     00036800
036900         VARYING WS-MT-IDX FROM 1 BY 1                          00036900
037000         UNTIL WS-MT-IDX >= WS-MT-COUNT.                        00037000
037100 251-EXIT.                                                      00037100
037200     EXIT.                                                      00037200
037300                                                                 00037300
037400 252-SORT-COMPARE.                                              00037400
037500     SET WS-MT-IDX2 TO WS-MT-IDX.                               00037500
037600     SET WS-MT-IDX2 UP BY 1.                                    00037600
037700     EVALUATE TRUE                                              00037700
037800        WHEN P-SORT-NAME                                        00037800
037900           IF WS-MT-FULL-NAME-UC(WS-MT-IDX) >                   00037900
038000                      WS-MT-FULL-NAME-UC(WS-MT-IDX2)            00038000
038100               PERFORM 254-SWAP-ENTRIES THRU 254-EXIT           00038100
038200           END-IF                                                00038200
038300        WHEN P-SORT-JOIN                                        00038300
038400           IF WS-MT-JOIN-DATE-N(WS-MT-IDX) >                    00038400
038500                      WS-MT-JOIN-DATE-N(WS-MT-IDX2)             00038500
038600               PERFORM 254-SWAP-ENTRIES THRU 254-EXIT           00038600
038700           END-IF                                                00038700
038800     END-EVALUATE.                                               00038800
038900 252-EXIT.                                                      00038900
039000     EXIT.                                                      00039000
039100                                                                 00039100
039200 254-SWAP-ENTRIES.                                              00039200
039300     MOVE WS-MT-ENTRY(WS-MT-IDX)  TO WS-SORT-TEMP.              00039300
039400     MOVE WS-MT-ENTRY(WS-MT-IDX2) TO WS-MT-ENTRY(WS-MT-IDX).    00039400
039500     MOVE WS-SORT-TEMP            TO WS-MT-ENTRY(WS-MT-IDX2).   00039500
039600     MOVE 'Y' TO WS-SORT-SWAPPED.                               00039600
039700 254-EXIT.                                                      00039700
039800     EXIT.                                                      00039800
039900                                                                 00039900
040000****************************************************************00040000
040100 300-COMPUTE-MEMBER-FEE.                                        00040100
040200     EVALUATE TRUE                                              00040200
040300        WHEN WS-MT-TYPE-R(WS-MT-IDX)                            00040300
040400            PERFORM 310-COMPUTE-REGULAR-FEE THRU 310-EXIT       00040400
040500        WHEN WS-MT-TYPE-P(WS-MT-IDX)                            00040500
040600            PERFORM 320-COMPUTE-PREMIUM-FEE THRU 320-EXIT       00040600
040700     END-EVALUATE.                                              00040700
040800 300-EXIT.                                                      00040800
040900     EXIT.                                                      00040900
041000                                                                 00041000
041100 310-COMPUTE-REGULAR-FEE.                                       00041100
041200     IF WS-MT-STATUS-FROZEN(WS-MT-IDX)                          00041200
041300         MOVE 10.00 TO WS-MT-FEE-AMOUNT(WS-MT-IDX)              00041300
041400     ELSE                                                       00041400
041500         MOVE 50.00 TO WS-MT-FEE-AMOUNT(WS-MT-IDX)              00041500
041600     END-IF.                                                    00041600
041700 310-EXIT.                                                      00041700
041800     EXIT.                                                      00041800
041900                                                                 00041900
042000 320-COMPUTE-PREMIUM-FEE.                                       00042000
042100     IF WS-MT-STATUS-FROZEN(WS-MT-IDX)                          00042100
042200         MOVE 15.00 TO WS-MT-FEE-AMOUNT(WS-MT-IDX)              00042200
042300     ELSE                                                       00042300
042400         COMPUTE WS-MT-FEE-AMOUNT(WS-MT-IDX) ROUNDED =          00042400
042500                 80.00 + WS-MT-TRAINER-FEE(WS-MT-IDX)           00042500
042600         IF WS-MT-PERF-COUNT(WS-MT-IDX) > 0                     00042600
042700           AND WS-MT-PERF-GOAL(WS-MT-IDX,                       00042700
042800                   WS-MT-PERF-COUNT(WS-MT-IDX)) = 'Y'           00042800
042900             COMPUTE WS-MT-FEE-AMOUNT(WS-MT-IDX) ROUNDED =      00042900
043000                     WS-MT-FEE-AMOUNT(WS-MT-IDX) * 0.90         00043000
043100         END-IF                                                 00043100
043200     END-IF.                                                    00043200
043300 320-EXIT.                                                      00043300
043400     EXIT.                                                      00043400
043500                                                                 00043500
043600****************************************************************00043600
043700 400-SELECT-MEMBERS.                                            00043700
043800     IF WS-MT-COUNT > 0                                         00043800
043900         SET WS-MT-IDX TO 1                                     00043900
044000         PERFORM 405-SELECT-ONE-MEMBER THRU 405-EXIT            00044000
044100             VARYING WS-MT-IDX FROM 1 BY 1                      00044100
044200             UNTIL WS-MT-IDX > WS-MT-COUNT                      00044200
044300     END-IF.                                                    00044300
044400 400-EXIT.                                                      00044400
044500     EXIT.                                                      00044500
044600                                                                 00044600
044700 405-SELECT-ONE-MEMBER.                                         00044700
044800     EVALUATE TRUE                                              00044800
044900        WHEN P-SELECT-ALL                                       00044900
045000            SET WS-MT-IS-SELECTED(WS-MT-IDX) TO TRUE            00045000
045100        WHEN P-SELECT-NAME                                      00045100
045200            PERFORM 410-MATCH-NAME THRU 410-EXIT                00045200
045300        WHEN P-SELECT-TYPE                                      00045300
045400            PERFORM 420-MATCH-TYPE THRU 420-EXIT                00045400
045500        WHEN P-SELECT-PERF                                      00045500
045600            PERFORM 430-MATCH-PERFORMANCE THRU 430-EXIT         00045600
045700        WHEN OTHER                                              00045700
045800            SET WS-MT-NOT-SELECTED(WS-MT-IDX) TO TRUE           00045800
045900     END-EVALUATE.                                              00045900
046000     IF WS-MT-IS-SELECTED(WS-MT-IDX)                            00046000
046100         ADD 1 TO WS-CT-MEMBER-COUNT                            00046100
046200         IF WS-MT-TYPE-R(WS-MT-IDX)                             00046200
046300             ADD 1 TO WS-CT-REGULAR-COUNT                       00046300
046400         ELSE                                                   00046400
046500             ADD 1 TO WS-CT-PREMIUM-COUNT                       00046500
046600         END-IF                                                 00046600
046700         IF WS-MT-STATUS-ACTIVE(WS-MT-IDX)                      00046700
046800             ADD 1 TO WS-CT-ACTIVE-COUNT                        00046800
046900         ELSE                                                   00046900
047000             ADD 1 TO WS-CT-FROZEN-COUNT                        00047000
047100         END-IF                                                 00047100
047200         ADD WS-MT-FEE-AMOUNT(WS-MT-IDX) TO WS-CT-FEE-TOTAL     00047200
047300     END-IF.                                                    00047300
047400 405-EXIT.                                                      00047400
047500     EXIT.                                                      00047500
047600                                                                 00047600
047700 410-MATCH-NAME.                                                00047700
047800     SET WS-MT-NOT-SELECTED(WS-MT-IDX) TO TRUE.                 00047800
047900     IF WS-FILTER-LEN = 0                                       00047900
048000         SET WS-MT-IS-SELECTED(WS-MT-IDX) TO TRUE               00048000
048100         GO TO 410-EXIT                                         00048100
048200     END-IF.                                                    00048200
048300     SET J TO 1.                                                00048300
048400     PERFORM 411-TEST-NAME-POSITION THRU 411-EXIT               00048400
048500         UNTIL J > (31 - WS-FILTER-LEN)                         00048500
048600            OR WS-MT-IS-SELECTED(WS-MT-IDX).                    00048600
048700 410-EXIT.                                                      00048700
048800     EXIT.                                                      00048800
048900                                                                 00048900
049000 411-TEST-NAME-POSITION.                                        00049000
049100     IF WS-MT-FULL-NAME-UC(WS-MT-IDX) (J:WS-FILTER-LEN) =       00049100
049200          WS-UC-NAME-FILTER(1:WS-FILTER-LEN)                    00049200
049300         SET WS-MT-IS-SELECTED(WS-MT-IDX) TO TRUE               00049300
049400     ELSE                                                       00049400
049500         ADD 1 TO J                                             00049500
049600     END-IF.                                                    00049600
049700 411-EXIT.                                                      00049700
049800     EXIT.                                                      00049800
049900                                                                 00049900
050000 420-MATCH-TYPE.                                                00050000
050100     IF WS-MT-MEMBER-TYPE(WS-MT-IDX) = P-TYPE-FILTER            00050100
050200         SET WS-MT-IS-SELECTED(WS-MT-IDX) TO TRUE               00050200
050300     ELSE                                                       00050300
050400         SET WS-MT-NOT-SELECTED(WS-MT-IDX) TO TRUE              00050400
050500     END-IF.                                                    00050500
050600 420-EXIT.                                                      00050600
050700     EXIT.                                                      00050700
050800                                                                 00050800
050900 430-MATCH-PERFORMANCE.                                         00050900
051000     SET WS-MT-NOT-SELECTED(WS-MT-IDX) TO TRUE.                 00051000
051100     IF WS-MT-PERF-COUNT(WS-MT-IDX) > 0                         00051100
051200         SET WS-MT-PERF-IDX TO 1                                00051200
051300         PERFORM 431-TEST-PERF-ENTRY THRU 431-EXIT              00051300
051400             VARYING WS-MT-PERF-IDX FROM 1 BY 1                 00051400
051500             UNTIL WS-MT-PERF-IDX > WS-MT-PERF-COUNT(WS-MT-IDX) 00051500
051600                OR WS-MT-IS-SELECTED(WS-MT-IDX)                 00051600
051700     END-IF.                                                    00051700
051800 430-EXIT.                                                      00051800
051900     EXIT.                                                      00051900
052000                                                                 00052000
052100 431-TEST-PERF-ENTRY.                                           00052100
052200     IF WS-MT-PERF-MONTH(WS-MT-IDX, WS-MT-PERF-IDX) =           00052200
052300                P-PERF-MONTH-FILTER                             00052300
052400        AND WS-MT-PERF-YEAR(WS-MT-IDX, WS-MT-PERF-IDX) =        00052400
052500                P-PERF-YEAR-FILTER                              00052500
052600        AND WS-MT-PERF-GOAL(WS-MT-IDX, WS-MT-PERF-IDX) =        00052600
052700                P-PERF-GOAL-FILTER                              00052700
052800             SET WS-MT-IS-SELECTED(WS-MT-IDX) TO TRUE           00052800
052900     END-IF.                                                    00052900
053000 431-EXIT.                                                      00053000
053100     EXIT.                                                      00053100
053200                                                                 00053200
053300****************************************************************00053300
053400 500-PRINT-MEMBER-LISTING.                                      00053400
053500     WRITE LISTING-RECORD FROM RPT-HEADING AFTER PAGE.          00053500
053600     IF WS-CT-MEMBER-COUNT = 0                                  00053600
053700         WRITE LISTING-RECORD FROM RPT-NO-MEMBERS-LINE AFTER 2  00053700
053800     ELSE                                                       00053800
053900         SET WS-MT-IDX TO 1                                     00053900
054000         PERFORM 505-PRINT-ONE-MEMBER THRU 505-EXIT             00054000
054100             VARYING WS-MT-IDX FROM 1 BY 1                      00054100
054200             UNTIL WS-MT-IDX > WS-MT-COUNT                      00054200
054300     END-IF.                                                    00054300
054400     PERFORM 550-PRINT-CONTROL-TOTALS THRU 550-EXIT.            00054400
054500 500-EXIT.                                                      00054500
054600     EXIT.                                                      00054600
054700                                                                 00054700
054800 505-PRINT-ONE-MEMBER.                                          00054800
054900     IF WS-MT-IS-SELECTED(WS-MT-IDX)                            00054900
055000         MOVE WS-MT-MEMBER-ID(WS-MT-IDX) TO RPT-D-MEMBER-ID     00055000
055100         MOVE WS-MT-FULL-NAME(WS-MT-IDX) TO RPT-D-FULL-NAME     00055100
055200         IF WS-MT-TYPE-R(WS-MT-IDX)                             00055200
055300             MOVE 'REGULAR ' TO RPT-D-TYPE                      00055300
055400         ELSE                                                   00055400
055500             MOVE 'PREMIUM ' TO RPT-D-TYPE                      00055500
055600         END-IF                                                 00055600
055700         MOVE WS-MT-JOIN-CCYY(WS-MT-IDX) TO WS-JD-CCYY          00055700
055800         MOVE WS-MT-JOIN-MM(WS-MT-IDX)   TO WS-JD-MM            00055800
055900         MOVE WS-MT-JOIN-DD(WS-MT-IDX)   TO WS-JD-DD            00055900
056000         MOVE WS-JOIN-DATE-DISP          TO RPT-D-JOIN-DATE     00056000
056100         IF WS-MT-STATUS-ACTIVE(WS-MT-IDX)                      00056100
056200             MOVE 'ACTIVE' TO RPT-D-STATUS                      00056200
056300         ELSE                                                   00056300
056400             MOVE 'FROZEN' TO RPT-D-STATUS                      00056400
056500         END-IF                                                 00056500
056600         MOVE WS-MT-FEE-AMOUNT(WS-MT-IDX) TO RPT-D-FEE          00056600
056700         WRITE LISTING-RECORD FROM RPT-DETAIL-LINE AFTER 1      00056700
056800         IF WS-MT-PERF-COUNT(WS-MT-IDX) = 0                     00056800
056900             MOVE '  NO PERFORMANCE RECORDS' TO RPT-P-TEXT      00056900
057000             WRITE LISTING-RECORD FROM RPT-PERF-LINE AFTER 1    00057000
057100         ELSE                                                   00057100
057200             SET WS-MT-PERF-IDX TO 1                            00057200
057300             PERFORM 510-PRINT-PERFORMANCE-LINES THRU 510-EXIT  00057300
057400                 VARYING WS-MT-PERF-IDX FROM 1 BY 1             00057400
057500                 UNTIL WS-MT-PERF-IDX >                         00057500
057600                        WS-MT-PERF-COUNT(WS-MT-IDX)             00057600
057700         END-IF                                                 00057700
057800     END-IF.                                                    00057800
057900 505-EXIT.                                                      00057900
058000     EXIT.                                                      00058000
058100                                                                 00058100
058200 510-PRINT-PERFORMANCE-LINES.                                   00058200
058300     MOVE WS-MT-PERF-MONTH(WS-MT-IDX, WS-MT-PERF-IDX)           00058300
058400                                          TO WS-PT-MM.          00058400
058500     MOVE WS-MT-PERF-YEAR(WS-MT-IDX, WS-MT-PERF-IDX)            00058500
058600                                          TO WS-PT-YYYY.        00058600
058700     IF WS-MT-PERF-GOAL(WS-MT-IDX, WS-MT-PERF-IDX) = 'Y'        00058700
058800         MOVE 'YES' TO WS-PT-YESNO                              00058800
058900     ELSE                                                       00058900
059000         MOVE 'NO ' TO WS-PT-YESNO                              00059000
059100     END-IF.                                                    00059100
059200     MOVE WS-PERF-TEXT TO RPT-P-TEXT.                           00059200
059300     WRITE LISTING-RECORD FROM RPT-PERF-LINE AFTER 1.           00059300
059400 510-EXIT.                                                      00059400
059500     EXIT.                                                      00059500
059600                                                                 00059600
059700****************************************************************00059700
059800 550-PRINT-CONTROL-TOTALS.                                      00059800
059900     WRITE LISTING-RECORD FROM RPT-TOTALS-HDR AFTER 2.          00059900
060000     MOVE WS-CT-MEMBER-COUNT  TO RPT-T-MEMBERS.                 00060000
060100     MOVE WS-CT-REGULAR-COUNT TO RPT-T-REGULAR.                 00060100
060200     MOVE WS-CT-PREMIUM-COUNT TO RPT-T-PREMIUM.                 00060200
060300     WRITE LISTING-RECORD FROM RPT-TOTALS-DETAIL AFTER 1.       00060300
060400     MOVE WS-CT-ACTIVE-COUNT  TO RPT-T-ACTIVE.                  00060400
060500     MOVE WS-CT-FROZEN-COUNT  TO RPT-T-FROZEN.                  00060500
060600     MOVE WS-CT-FEE-TOTAL     TO RPT-T-FEE-TOTAL.               00060600
060700     WRITE LISTING-RECORD FROM RPT-TOTALS-DETAIL-2 AFTER 1.     00060700
060800 550-EXIT.                                                      00060800
060900     EXIT.                                                      00060900
061000                                                                 00061000
061100****************************************************************00061100
061200 700-OPEN-FILES.                                                00061200
061300     OPEN INPUT  REGISTER-FILE                                  00061300
061400          OUTPUT LISTING-FILE.                                  00061400
061500     IF WS-REG-STATUS NOT = '00'                                00061500
061600         DISPLAY 'GYMLIST - ERROR OPENING REGISTER FILE. RC: '  00061600
061700                 WS-REG-STATUS                                  00061700
061800         MOVE 16 TO RETURN-CODE                                 00061800
061900         MOVE 'Y' TO WS-REG-EOF                                 00061900
062000     END-IF.                                                    00062000
062100     IF WS-RPT-STATUS NOT = '00'                                00062100
062200         DISPLAY 'GYMLIST - ERROR OPENING LISTING FILE. RC: '   00062200
062300                 WS-RPT-STATUS                                  00062300
062400         MOVE 16 TO RETURN-CODE                                 00062400
062500         MOVE 'Y' TO WS-REG-EOF                                 00062500
062600     END-IF.                                                    00062600
062700                                                                 00062700
062800 790-CLOSE-FILES.                                               00062800
062900     CLOSE REGISTER-FILE.                                       00062900
063000     CLOSE LISTING-FILE.                                        00063000
