000100***************************************************************00000100
000200* GYMTRAN  -  MEMBER MAINTENANCE TRANSACTION RECORD             00000200
000300*                                                                00000300
000400* DRIVES GYMUPD.  ONE TRANSACTION PER INPUT LINE, KEY-SEQUENCED  00000400
000500* THE SAME AS THE MEMBER REGISTER (GYMMSTR).  TRAN-COMMAND       00000500
000600* SELECTS WHICH KIND OF MAINTENANCE IS APPLIED TO THE MEMBER     00000600
000700* NAMED IN TRAN-KEY:                                             00000700
000800*                                                                00000800
000900*     0    1    1    2    2    3    3    4    4    5    5    6  00000900
001000* ....5....0....5....0....5....0....5....0....5....0....5....0..00001000
001100*                                                                00001100
001200* TRAN ---KEY--- CMD---- --------------------DATA----------------00001200
001300*               (see below for the layout under each command)   00001300
001400*                                                                00001400
001500* ADD    MEMBER-ID  TRAN-ADD-NAME / TRAN-ADD-TYPE / TRAN-ADD-    00001500
001600*        JOIN-DATE / TRAN-ADD-TRAINER-FEE (PREMIUM ONLY)         00001600
001700* UPDATE MEMBER-ID  TRAN-UPD-NAME (BLANK = LEAVE AS IS) /        00001700
001800*        TRAN-UPD-TRAINER-FEE (NON-NUMERIC = LEAVE AS IS)        00001800
001900* STATUS MEMBER-ID  TRAN-NEW-STATUS ('A' OR 'F' ONLY)            00001900
002000* DELETE MEMBER-ID  (NO DATA REQUIRED)                           00002000
002100* PERFRM MEMBER-ID  TRAN-PERF-MONTH / TRAN-PERF-YEAR /           00002100
002200*        TRAN-PERF-GOAL - APPENDS ONE PERFORMANCE ENTRY          00002200
002300*                                                                00002300
002400* MAINTENANCE HISTORY.                                           00002400
002500*   2006-01-11 RPK  RQ4901  ORIGINAL - CARRIES THE PERFRM         00002500
002600*                           COMMAND FOR THE NEW PERFORMANCE-      00002600
002700*                           HISTORY FEATURE.                     00002700
002800*   2007-06-05 JLH  RQ5011  ADDED STATUS COMMAND SO FREEZE/       00002800
002900*                           ACTIVATE NO LONGER RIDES IN ON AN    00002900
003000*                           UPDATE TRANSACTION.                  00003000
003100*                                                                00003100
003200 01  TRAN-RECORD.                                                00003200
003300     05  TRAN-KEY                    PIC X(06).                  00003300
003400     05  TRAN-COMMAND                PIC X(06).                  00003400
003500         88  TRAN-CMD-ADD                     VALUE 'ADD   '.    00003500
003600         88  TRAN-CMD-UPDATE                  VALUE 'UPDATE'.    00003600
003700         88  TRAN-CMD-STATUS                  VALUE 'STATUS'.    00003700
003800         88  TRAN-CMD-DELETE                  VALUE 'DELETE'.    00003800
003900         88  TRAN-CMD-PERFRM                  VALUE 'PERFRM'.    00003900
004000     05  TRAN-DATA.                                              00004000
004100         10  TRAN-ADD-DATA.                                      00004100
004200             15  TRAN-ADD-NAME       PIC X(30).                  00004200
004300             15  TRAN-ADD-TYPE       PIC X(01).                  00004300
004400             15  TRAN-ADD-JOIN-DATE  PIC 9(08).                  00004400
004500             15  TRAN-ADD-TRAINER-FEE PIC 9(05)V99.              00004500
004600         10  TRAN-UPD-DATA REDEFINES TRAN-ADD-DATA.               00004600
004700             15  TRAN-UPD-NAME       PIC X(30).                  00004700
004800             15  TRAN-UPD-TRAINER-FEE PIC X(07).                 00004800
004900             15  FILLER              PIC X(09).                 00004900
005000         10  TRAN-STATUS-DATA REDEFINES TRAN-ADD-DATA.            00005000
005100             15  TRAN-NEW-STATUS     PIC X(01).                  00005100
005200             15  FILLER              PIC X(45).                 00005200
005300         10  TRAN-PERF-DATA REDEFINES TRAN-ADD-DATA.              00005300
005400             15  TRAN-PERF-MONTH     PIC 9(02).                  00005400
005500             15  TRAN-PERF-YEAR      PIC 9(04).                  00005500
005600             15  TRAN-PERF-GOAL      PIC X(01).                  00005600
005700             15  FILLER              PIC X(39).                 00005700
005800     05  FILLER                      PIC X(04).                 00005800
005900*    RECORD LENGTH = 62 (6 + 6 + 46 + 4 FILLER).  DDNAME GYMTRAN 00005900
006000*    USES LRECL 62.                                              00006000
