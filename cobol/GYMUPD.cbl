000100****************************************************************00000100
000200* GYM WELLNESS CENTERS - MEMBER SERVICES SYSTEMS GROUP           00000200
000300* ALL RIGHTS RESERVED                                           00000300
000400****************************************************************00000400
000500* PROGRAM:  GYMUPD                                              00000500
000600*                                                                00000600
000700* AUTHOR :  R. Kowalczyk                                        00000700
000800*                                                                00000800
000900* READS THE MEMBER MAINTENANCE TRANSACTION FILE (GYMTRAN) AND   00000900
001000* APPLIES ADD/UPDATE/STATUS/DELETE/PERFRM REQUESTS TO THE       00001000
001100* KEY-SEQUENCED MEMBER REGISTER FILE (GYMREC), WRITING THE      00001100
001200* MAINTAINED REGISTER TO GYMROUT AND A TRANSACTION-CONTROL      00001200
001300* REPORT TO GYMURPT.                                            00001300
001400*                                                                00001400
001500* THIS IS OUR STANDARD ADVANCE-AND-MATCH UPDATE TECHNIQUE - THE 00001500
001600* REGISTER AND THE TRANSACTION FILE MUST BOTH BE IN ASCENDING   00001600
001700* MEMBER-ID SEQUENCE ON INPUT, OR RECORDS WILL BE MISSED.       00001700
001800* AN UPDATE, STATUS OR PERFRM TRANSACTION MUTATES THE CURRENT   00001800
001900* MASTER BUFFER IN PLACE; IT IS NOT WRITTEN OUT UNTIL THE NEXT  00001900
002000* POSITIONING PASS (OR END OF FILE) COPIES IT FORWARD, SO A     00002000
002100* MEMBER MUST NOT BE MAINTAINED TWICE BY THE SAME RUN.          00002100
002200*                                                                00002200
002300* Transaction file record descriptions: SEE GYMTRAN COPYBOOK.   00002300
002400*                                                                00002400
002500****************************************************************00002500
002600* MAINTENANCE HISTORY.                                          00002600
002700*   1992-03-02 RPK  RQ4470  ORIGINAL PROGRAM - LOAD/MAINTAIN/   *00002700
002800*                           SAVE OF THE MEMBER REGISTER.        *00002800
002900*   1992-05-19 RPK  RQ4471  ADDED 731-EDIT-REGISTER-RECORD SO A *00002900
003000*                           BAD MEMBER-TYPE OR STATUS CODE ON   *00003000
003100*                           LOAD DOES NOT ABEND THE RUN.        *00003100
003200*   1993-08-11 DMF  RQ4522  ADD TRANSACTION NOW ZEROIZES THE    *00003200
003300*                           PERFORMANCE TABLE BEFORE WRITE.     *00003300
003400*   1994-11-30 DMF  RQ4633  ADD/UPDATE NOW CARRY TRAINER FEE    *00003400
003500*                           FOR PREMIUM MEMBERS.                *00003500
003600*   1996-02-14 JLH  RQ4790  DUPLICATE-KEY ADD NO LONGER BUMPS   *00003600
003700*                           NUM-ADD-PROCESSED (WAS OVERSTATING  *00003700
003800*                           CONTROL TOTAL ON REJECTED ADDS).    *00003800
003900*   1997-07-08 JLH  RQ4844  NEW STATUS TRANSACTION - FREEZE/    *00003900
004000*                           ACTIVATE NO LONGER RIDES IN ON AN   *00004000
004100*                           UPDATE TRANSACTION.                 *00004100
004200*   1998-09-21 CMS  RQ3102  Y2K - JOIN-DATE AND PERF-YEAR ARE   *00004200
004300*                           NOW 4-DIGIT YEARS THROUGHOUT.       *00004300
004400*   1999-01-06 CMS  RQ3102  Y2K - CURRENT-YEAR ON THE UPDATE    *00004400
004500*                           REPORT HEADING NOW PRINTS 4 DIGITS. *00004500
004600*   2001-04-25 RPK  RQ4901  NEW PERFRM TRANSACTION - APPENDS    *00004600
004700*                           ONE MONTHLY PERFORMANCE RECORD PER  *00004700
004800*                           REQUEST VIA GYMUP4.                 *00004800
004900*   2003-10-02 DMF  RQ5011  CALL TO GYMUP4 NOW ALSO HANDLES THE *00004900
005000*                           STATUS TRANSACTION (WAS INLINE).    *00005000
005010*   2011-08-22 CMS  RQ5140  MEMBER-ID MATCHING ON ADD/DELETE/   *00005010
005020*                           UPDATE/STATUS/PERFRM AND ON THE     *00005020
005030*                           REGISTER POSITIONING PASS IS NOW    *00005030
005040*                           CASE-INSENSITIVE (KEYS ARE FOLDED   *00005040
005050*                           TO UPPER CASE BEFORE COMPARE).      *00005050
005100****************************************************************00005100
005200 IDENTIFICATION DIVISION.                                       00005200
005300 PROGRAM-ID. GYMUPD.                                            00005300
005400 AUTHOR. R. KOWALCZYK.                                          00005400
005500 INSTALLATION. GYM WELLNESS CENTERS - MEMBER SERVICES.          00005500
005600 DATE-WRITTEN. 03/02/92.                                        00005600
005700 DATE-COMPILED.                                                 00005700
005800 SECURITY. NON-CONFIDENTIAL.                                    00005800
005900****************************************************************00005900
006000 ENVIRONMENT DIVISION.                                          00006000
006100 CONFIGURATION SECTION.                                         00006100
006200 SOURCE-COMPUTER. IBM-390.                                      00006200
006300 OBJECT-COMPUTER. IBM-390.                                      00006300
006400 SPECIAL-NAMES.                                                 00006400
006500     C01 IS TOP-OF-FORM.                                        00006500
006600 INPUT-OUTPUT SECTION.                                          00006600
006700 FILE-CONTROL.                                                  00006700
006800                                                                 00006800
006900     SELECT REGISTER-FILE-IN  ASSIGN TO GYMREC                  00006900
007000         ACCESS IS SEQUENTIAL                                   00007000
007100         FILE STATUS  IS  WS-REGIN-STATUS.                      00007100
007200                                                                 00007200
007300     SELECT REGISTER-FILE-OUT ASSIGN TO GYMROUT                 00007300
007400         ACCESS IS SEQUENTIAL                                   00007400
007500         FILE STATUS  IS  WS-REGOUT-STATUS.                     00007500
007600                                                                 00007600
007700     SELECT TRANSACTION-FILE ASSIGN TO GYMTRAN                  00007700
007800            FILE STATUS  IS  WS-TRANFILE-STATUS.                00007800
007900                                                                 00007900
008000     SELECT UPDATE-RPT-FILE  ASSIGN TO GYMURPT                  00008000
008100            FILE STATUS  IS  WS-REPORT-STATUS.                  00008100
008200                                                                 00008200
008300****************************************************************00008300
008400 DATA DIVISION.                                                 00008400
008500 FILE SECTION.                                                  00008500
008600                                                                 00008600
008700 FD  REGISTER-FILE-IN                                           00008700
008800     RECORDING MODE IS F                                        00008800
008900     BLOCK CONTAINS 0 RECORDS.                                  00008900
009000 COPY GYMMSTR REPLACING ==:TAG:== BY ==REGIN==.                 00009000
009100                                                                 00009100
009200 FD  REGISTER-FILE-OUT                                          00009200
009300     RECORDING MODE IS F                                        00009300
009400     BLOCK CONTAINS 0 RECORDS.                                  00009400
009500 COPY GYMMSTR REPLACING ==:TAG:== BY ==REGOUT==.                00009500
009600                                                                 00009600
009700 FD  TRANSACTION-FILE                                           00009700
009800     RECORDING MODE IS F.                                       00009800
009900 COPY GYMTRAN.                                                  00009900
010000                                                                 00010000
010100 FD  UPDATE-RPT-FILE                                            00010100
010200     RECORDING MODE IS F.                                       00010200
010300 01  UPDATE-RPT-RECORD           PIC X(132).                    00010300
010400                                                                 00010400
010500****************************************************************00010500
010600 WORKING-STORAGE SECTION.                                       00010600
010700****************************************************************00010700
010800*                                                                00010800
010900 01  SYSTEM-DATE-AND-TIME.                                      00010900
011000     05  CURRENT-DATE.                                          00011000
011100         10  CURRENT-CCYY            PIC 9(4).                  00011100
011200         10  CURRENT-MONTH           PIC 9(2).                  00011200
011300         10  CURRENT-DAY             PIC 9(2).                  00011300
011310     05  CURRENT-DATE-N REDEFINES CURRENT-DATE PIC 9(08).       00011310
011400     05  CURRENT-TIME.                                          00011400
011500         10  CURRENT-HOUR            PIC 9(2).                  00011500
011600         10  CURRENT-MINUTE          PIC 9(2).                  00011600
011700         10  CURRENT-SECOND          PIC 9(2).                  00011700
011800         10  CURRENT-HNDSEC          PIC 9(2).                  00011800
011900*                                                                00011900
012000* CUR-MEMBER-RECORD IS THE ONE-RECORD LOOKAHEAD BUFFER OF THE     00012000
012100* REGISTER FILE.  UPDATE/STATUS/PERFRM TRANSACTIONS MUTATE IT   00012100
012200* IN PLACE; THE NEXT COPY-FORWARD (721-COPY-RECORDS) IS WHAT    00012200
012300* ACTUALLY WRITES IT TO REGISTER-FILE-OUT.                      00012300
012400 COPY GYMMSTR REPLACING ==:TAG:== BY ==CUR-MEMBER==.            00012400
012500*                                                                00012500
012510* WS-NEW-MEMBER-RECORD IS THE BUILD AREA FOR AN ADD TRANSACTION.00012510
012520 COPY GYMMSTR REPLACING ==:TAG:== BY ==WS-NEW-MEMBER==.         00012520
012530*                                                                00012530
012600 01  WS-FIELDS.                                                 00012600
012700     05  WS-REGIN-STATUS         PIC X(2)  VALUE SPACES.        00012700
012800     05  WS-REGOUT-STATUS        PIC X(2)  VALUE SPACES.        00012800
012900     05  WS-TRANFILE-STATUS      PIC X(2)  VALUE SPACES.        00012900
013000     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.        00013000
013100     05  WS-TRAN-EOF             PIC X     VALUE SPACES.        00013100
013200     05  WS-TRAN-OK              PIC X     VALUE 'N'.           00013200
013300     05  WS-REG-EOF              PIC X     VALUE 'N'.           00013300
013400     05  WS-TRAN-MSG             PIC X(50) VALUE SPACES.        00013400
013500     05  WS-PREV-TRAN-KEY        PIC X(06) VALUE LOW-VALUES.    00013500
013505     05  WS-PREV-TRAN-KEY-N REDEFINES WS-PREV-TRAN-KEY          00013505
013506                             PIC 9(06).                         00013506
013510     05  WS-REG-EDIT-SW          PIC X     VALUE 'O'.           00013510
013520         88  CUR-MEMBER-RECORD-OK          VALUE 'O'.           00013520
013530         88  CUR-MEMBER-RECORD-BAD         VALUE 'B'.           00013530
013590     05  FILLER                  PIC X(01) VALUE SPACE.         00013590
013600*                                                                00013600
013700 01  WORK-VARIABLES.                                            00013700
013800     05  I                       PIC S9(4) COMP-3 VALUE +0.     00013800
013850     05  FILLER                  PIC X(01) VALUE SPACE.         00013850
013900*                                                               00013900
013905*    THE MATCH-KEY WORK FIELDS BELOW ARE CARRIED AS STANDALONE  00013905
013910*    77-LEVELS RATHER THAN GROUPED UNDER A 01 - OUR STANDARD    00013910
013915*    TREATMENT FOR A SIMPLE SCALAR THAT IS NOT PART OF A        00013915
013920*    LARGER RECORD.  WS-UC-TRAN-KEY AND WS-UC-CUR-MEMBER-ID     00013920
013925*    HOLD THE TRANSACTION KEY AND CURRENT REGISTER KEY FOLDED   00013925
013930*    TO UPPER CASE SO MEMBER-ID MATCHING IS NOT SENSITIVE TO    00013930
013935*    HOW THE KEY WAS KEYED ON THE FRONT END.                    00013935
013940*      2011-08-22 CMS  RQ5140  ORIGINAL - MEMBER-ID MATCH       00013940
013945*                              WAS FAILING SILENTLY ON          00013945
013950*                              MIXED-CASE KEYS FROM THE WEB     00013950
013955*                              INTAKE FORM.                     00013955
013960*                                                               00013960
013965    77  WS-UC-TRAN-KEY              PIC X(06) VALUE SPACES.     00013965
013970    77  WS-UC-CUR-MEMBER-ID         PIC X(06) VALUE SPACES.     00013970
013975    77  WS-LOWER-ALPHABET           PIC X(26) VALUE             00013975
013980           'abcdefghijklmnopqrstuvwxyz'.                        00013980
013985    77  WS-UPPER-ALPHABET           PIC X(26) VALUE             00013985
013990           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                        00013990
013995*                                                               00013995
014000 01  REPORT-TOTALS.                                             00014000
014100     05  NUM-REG-LOADED          PIC S9(9) COMP-3 VALUE +0.     00014100
014200     05  NUM-REG-REJECTED        PIC S9(9) COMP-3 VALUE +0.     00014200
014300     05  NUM-REG-SAVED           PIC S9(9) COMP-3 VALUE +0.     00014300
014400     05  NUM-TRAN-RECS           PIC S9(9) COMP-3 VALUE +0.     00014400
014500     05  NUM-TRAN-ERRORS         PIC S9(9) COMP-3 VALUE +0.     00014500
014600     05  NUM-ADD-REQUESTS        PIC S9(9) COMP-3 VALUE +0.     00014600
014700     05  NUM-ADD-PROCESSED       PIC S9(9) COMP-3 VALUE +0.     00014700
014800     05  NUM-UPDATE-REQUESTS     PIC S9(9) COMP-3 VALUE +0.     00014800
014900     05  NUM-UPDATE-PROCESSED    PIC S9(9) COMP-3 VALUE +0.     00014900
015000     05  NUM-STATUS-REQUESTS     PIC S9(9) COMP-3 VALUE +0.     00015000
015100     05  NUM-STATUS-PROCESSED    PIC S9(9) COMP-3 VALUE +0.     00015100
015200     05  NUM-DELETE-REQUESTS     PIC S9(9) COMP-3 VALUE +0.     00015200
015300     05  NUM-DELETE-PROCESSED    PIC S9(9) COMP-3 VALUE +0.     00015300
015400     05  NUM-PERFRM-REQUESTS     PIC S9(9) COMP-3 VALUE +0.     00015400
015500     05  NUM-PERFRM-PROCESSED    PIC S9(9) COMP-3 VALUE +0.     00015500
015550     05  FILLER                  PIC X(01) VALUE SPACE.         00015550
015600*                                                                00015600
015700*        *******************                                    00015700
015800*            report lines                                       00015800
015900*        *******************                                    00015900
016000 01  ERR-MSG-BAD-TRAN.                                          00016000
016100     05  FILLER PIC X(31)                                       00016100
016200                  VALUE 'ERROR PROCESSING TRANSACTION. '.       00016200
016300     05  ERR-MSG-DATA1              PIC X(35)  VALUE SPACES.    00016300
016400     05  ERR-MSG-DATA2              PIC X(66)  VALUE SPACES.    00016400
016500 01  ERR-MSG-BAD-TRAN-2.                                        00016500
016600     05  FILLER                     PIC X(21)  VALUE SPACES.    00016600
016700     05  ERR-MSG-DATA3              PIC X(62).                  00016700
016800     05  FILLER                     PIC X(49)  VALUE SPACES.    00016800
016900 01  RPT-HEADER1.                                                00016900
017000     05  FILLER                     PIC X(40)                   00017000
017100               VALUE 'GYM MEMBER REGISTER UPDATE REPORT  DATE: '.00017100
017200     05  RPT-MM                     PIC 99.                     00017200
017300     05  FILLER                     PIC X     VALUE '/'.        00017300
017400     05  RPT-DD                     PIC 99.                     00017400
017500     05  FILLER                     PIC X     VALUE '/'.        00017500
017600     05  RPT-CCYY                   PIC 9999.                   00017600
017700     05  FILLER                     PIC X(18)                   00017700
017800                    VALUE ' (mm/dd/ccyy) TIME: '.               00017800
017900     05  RPT-HH                     PIC 99.                     00017900
018000     05  FILLER                     PIC X     VALUE ':'.        00018000
018100     05  RPT-MIN                    PIC 99.                     00018100
018200     05  FILLER                     PIC X     VALUE ':'.        00018200
018300     05  RPT-SS                     PIC 99.                     00018300
018400     05  FILLER                     PIC X(53) VALUE SPACES.     00018400
018500 01  RPT-TRAN-DETAIL1.                                          00018500
018600     05  RPT-TRAN-MSG1      PIC X(31)                           00018600
018700                  VALUE '       TRANSACTION PROCESSED: '.       00018700
018800     05  RPT-TRAN-RECORD            PIC X(62)  VALUE SPACES.    00018800
018900     05  FILLER                     PIC X(39)  VALUE SPACES.    00018900
019000 01  RPT-STATS-HDR1.                                            00019000
019100     05  FILLER PIC X(26) VALUE 'TRANSACTION TOTALS:       '.   00019100
019200     05  FILLER PIC X(106) VALUE SPACES.                        00019200
019300 01  RPT-STATS-HDR2.                                            00019300
019400     05  FILLER PIC X(26) VALUE 'TRANSACTION      NUMBER OF'.   00019400
019500     05  FILLER PIC X(28) VALUE '        NUMBER        NUMBER'. 00019500
019600     05  FILLER PIC X(78) VALUE SPACES.                         00019600
019700 01  RPT-STATS-HDR3.                                            00019700
019800     05  FILLER PIC X(26) VALUE 'TYPE          TRANSACTIONS'.   00019800
019900     05  FILLER PIC X(28) VALUE '     PROCESSED      IN ERROR'. 00019900
020000     05  FILLER PIC X(78) VALUE SPACES.                         00020000
020100 01  RPT-STATS-HDR4.                                            00020100
020200     05  FILLER PIC X(26) VALUE '-----------   ------------'.   00020200
020300     05  FILLER PIC X(28) VALUE '   -----------   -----------'. 00020300
020400     05  FILLER PIC X(78) VALUE SPACES.                         00020400
020500 01  RPT-STATS-DETAIL.                                          00020500
020600     05  RPT-TRAN            PIC X(10).                         00020600
020700     05  FILLER              PIC X(4)     VALUE SPACES.         00020700
020800     05  RPT-NUM-TRANS       PIC ZZZ,ZZZ,ZZ9.                   00020800
020900     05  FILLER              PIC X(3)     VALUE SPACES.         00020900
021000     05  RPT-NUM-TRAN-PROC   PIC ZZZ,ZZZ,ZZ9.                   00021000
021100     05  FILLER              PIC X(3)     VALUE SPACES.         00021100
021200     05  RPT-NUM-TRAN-ERR    PIC ZZZ,ZZZ,ZZ9.                   00021200
021300     05  FILLER              PIC X(79)   VALUE SPACES.          00021300
021400 01  RPT-LOAD-SAVE-DETAIL.                                      00021400
021500     05  FILLER               PIC X(30) VALUE                   00021500
021600                  'MEMBERS LOADED FROM REGISTER: '.             00021600
021700     05  RPT-NUM-LOADED       PIC ZZZ,ZZZ,ZZ9.                  00021700
021800     05  FILLER               PIC X(3)  VALUE SPACES.           00021800
021900     05  FILLER               PIC X(21) VALUE                   00021900
022000                  'REJECTED ON LOAD: '.                         00022000
022100     05  RPT-NUM-REJECTED     PIC ZZZ,ZZZ,ZZ9.                  00022100
022200     05  FILLER               PIC X(3)  VALUE SPACES.           00022200
022300     05  FILLER               PIC X(20) VALUE                   00022300
022400                  'SAVED TO REGISTER: '.                        00022400
022500     05  RPT-NUM-SAVED        PIC ZZZ,ZZZ,ZZ9.                  00022500
022600     05  FILLER               PIC X(32)  VALUE SPACES.          00022600
022700*                                                                00022700
022800 01  ABEND-TEST              PIC X(2).                          00022800
022900 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.        00022900
023000                                                                 00023000
023100****************************************************************00023100
023200 PROCEDURE DIVISION.                                            00023200
023300****************************************************************00023300
023400                                                                 00023400
023500 000-MAIN.                                                      00023500
023600     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                    00023600
023700     ACCEPT CURRENT-TIME FROM TIME.                             00023700
023800     DISPLAY 'GYMUPD STARTED DATE = ' CURRENT-MONTH '/'         00023800
023900            CURRENT-DAY '/' CURRENT-CCYY '  (mm/dd/ccyy)'.      00023900
024000     DISPLAY '             TIME = ' CURRENT-HOUR ':'            00024000
024100            CURRENT-MINUTE ':' CURRENT-SECOND.                  00024100
024200                                                                 00024200
024300     PERFORM 700-OPEN-FILES.                                    00024300
024400     PERFORM 800-INIT-REPORT.                                   00024400
024500                                                                 00024500
024600     PERFORM 730-READ-REGISTER-FILE.                            00024600
024700     PERFORM 100-PROCESS-TRANSACTIONS                           00024700
024800             UNTIL WS-TRAN-EOF = 'Y'.                           00024800
024900                                                                 00024900
025000     PERFORM 850-REPORT-RUN-TOTALS.                             00025000
025100     PERFORM 790-CLOSE-FILES.                                   00025100
025200                                                                 00025200
025300     GOBACK.                                                    00025300
025400                                                                 00025400
025500 100-PROCESS-TRANSACTIONS.                                      00025500
025600     PERFORM 710-READ-TRAN-FILE.                                00025600
025700                                                                 00025700
025800     IF WS-TRAN-EOF NOT = 'Y'                                   00025800
025900         COMPUTE NUM-TRAN-RECS = NUM-TRAN-RECS + 1              00025900
026000         MOVE 'Y' TO WS-TRAN-OK                                 00026000
026100         IF TRAN-KEY < WS-PREV-TRAN-KEY                         00026100
026200            MOVE 'TRANSACTION OUT OF SEQUENCE' TO ERR-MSG-DATA1 00026200
026300            MOVE SPACES TO ERR-MSG-DATA2                        00026300
026400            PERFORM 299-REPORT-BAD-TRAN                         00026400
026500         ELSE                                                   00026500
026600           EVALUATE TRUE                                        00026600
026700              WHEN TRAN-CMD-ADD                                 00026700
026800                  PERFORM 210-PROCESS-ADD-TRAN                  00026800
026900              WHEN TRAN-CMD-UPDATE                              00026900
027000                  PERFORM 230-PROCESS-UPDATE-TRAN               00027000
027100              WHEN TRAN-CMD-STATUS                              00027100
027200                  PERFORM 240-PROCESS-STATUS-TRAN               00027200
027300              WHEN TRAN-CMD-DELETE                              00027300
027400                  PERFORM 220-PROCESS-DELETE-TRAN               00027400
027500              WHEN TRAN-CMD-PERFRM                              00027500
027600                  PERFORM 250-PROCESS-PERFRM-TRAN               00027600
027700              WHEN OTHER                                        00027700
027800                  MOVE 'INVALID TRAN COMMAND:' TO ERR-MSG-DATA1 00027800
027900                  MOVE TRAN-COMMAND TO ERR-MSG-DATA2            00027900
028000                  PERFORM 299-REPORT-BAD-TRAN                   00028000
028100           END-EVALUATE                                         00028100
028200         END-IF                                                 00028200
028300         MOVE TRAN-KEY TO WS-PREV-TRAN-KEY                      00028300
028400         IF WS-TRAN-OK = 'Y'                                    00028400
028500             PERFORM 830-REPORT-TRAN-PROCESSED                  00028500
028600         END-IF                                                 00028600
028700     END-IF.                                                    00028700
028800                                                                 00028800
028900 210-PROCESS-ADD-TRAN.                                          00028900
029000     ADD +1 TO NUM-ADD-REQUESTS.                                00029000
029100     PERFORM 720-POSITION-REGISTER-FILE.                        00029100
029200     IF WS-UC-CUR-MEMBER-ID = WS-UC-TRAN-KEY AND                00029200
029205        WS-REG-EOF NOT = 'Y'                                    00029205
029300         MOVE 'DUPLICATE MEMBER ID:  ' TO ERR-MSG-DATA1         00029300
029400         MOVE TRAN-KEY  TO ERR-MSG-DATA2                        00029400
029500         PERFORM 299-REPORT-BAD-TRAN                            00029500
029600     ELSE                                                       00029600
029700         MOVE SPACES TO WS-NEW-MEMBER-RECORD                    00029700
029800         MOVE TRAN-KEY            TO WS-NEW-MEMBER-MEMBER-ID    00029800
029900         MOVE TRAN-ADD-NAME       TO WS-NEW-MEMBER-FULL-NAME    00029900
030000         MOVE TRAN-ADD-TYPE       TO WS-NEW-MEMBER-MEMBER-TYPE  00030000
030100         MOVE TRAN-ADD-JOIN-DATE  TO WS-NEW-MEMBER-JOIN-DATE    00030100
030200         MOVE 'A'                 TO WS-NEW-MEMBER-STATUS       00030200
030300         IF WS-NEW-MEMBER-MEMBER-TYPE-P                         00030300
030400             MOVE TRAN-ADD-TRAINER-FEE                          00030400
030450                TO WS-NEW-MEMBER-TRAINER-FEE                    00030450
030500         ELSE                                                   00030500
030600             MOVE ZERO TO WS-NEW-MEMBER-TRAINER-FEE             00030600
030700         END-IF                                                 00030700
030800         MOVE ZERO TO WS-NEW-MEMBER-PERF-COUNT                  00030800
030900         MOVE 1 TO I                                            00030900
031000         PERFORM 215-CLEAR-NEW-PERF-ENTRY 12 TIMES              00031000
031400         WRITE REGOUT-RECORD FROM WS-NEW-MEMBER-RECORD          00031400
031500         ADD +1 TO NUM-ADD-PROCESSED                            00031500
031600     END-IF.                                                    00031600
031650                                                                 00031650
031660 215-CLEAR-NEW-PERF-ENTRY.                                      00031660
031670     MOVE ZERO  TO WS-NEW-MEMBER-PERF-MONTH(I)                  00031670
031680                   WS-NEW-MEMBER-PERF-YEAR(I).                  00031680
031690     MOVE SPACE TO WS-NEW-MEMBER-PERF-GOAL(I).                  00031690
031695     ADD 1 TO I.                                                00031695
031700                                                                 00031700
031800 220-PROCESS-DELETE-TRAN.                                       00031800
031900     ADD +1 TO NUM-DELETE-REQUESTS.                             00031900
032000     PERFORM 720-POSITION-REGISTER-FILE.                        00032000
032100     IF WS-UC-CUR-MEMBER-ID NOT = WS-UC-TRAN-KEY OR             00032100
032105        WS-REG-EOF = 'Y'                                        00032105
032200         MOVE 'NO MATCHING MEMBER ID:' TO ERR-MSG-DATA1         00032200
032300         MOVE TRAN-KEY  TO ERR-MSG-DATA2                        00032300
032400         PERFORM 299-REPORT-BAD-TRAN                            00032400
032500     ELSE                                                       00032500
032600         ADD +1 TO NUM-DELETE-PROCESSED                         00032600
032700         PERFORM 730-READ-REGISTER-FILE                         00032700
032800     END-IF.                                                    00032800
032900                                                                 00032900
033000 230-PROCESS-UPDATE-TRAN.                                       00033000
033100     ADD +1 TO NUM-UPDATE-REQUESTS.                             00033100
033200     PERFORM 720-POSITION-REGISTER-FILE.                        00033200
033300     IF WS-UC-CUR-MEMBER-ID NOT = WS-UC-TRAN-KEY OR             00033300
033305        WS-REG-EOF = 'Y'                                        00033305
033400         MOVE 'NO MATCHING MEMBER ID:' TO ERR-MSG-DATA1         00033400
033500         MOVE TRAN-KEY  TO ERR-MSG-DATA2                        00033500
033600         PERFORM 299-REPORT-BAD-TRAN                            00033600
033700     ELSE                                                       00033700
033800*                                                                00033800
033900*        SUBPROGRAM GYMUP4 APPLIES THE FIELD-LEVEL EDIT TO THE  00033900
034000*        CURRENT MASTER BUFFER.  IT IS NOT WRITTEN UNTIL THE    00034000
034100*        NEXT POSITIONING PASS COPIES IT FORWARD.               00034100
034200*                                                                00034200
034300         CALL 'GYMUP4' USING CUR-MEMBER-RECORD, TRAN-RECORD,      00034300
034400                             WS-TRAN-OK, WS-TRAN-MSG            00034400
034500         IF WS-TRAN-OK NOT = 'Y'                                00034500
034600             MOVE WS-TRAN-MSG TO ERR-MSG-DATA1                  00034600
034700             MOVE SPACES      TO ERR-MSG-DATA2                  00034700
034800             PERFORM 299-REPORT-BAD-TRAN                        00034800
034900         ELSE                                                   00034900
035000             ADD +1 TO NUM-UPDATE-PROCESSED                     00035000
035100         END-IF                                                 00035100
035200     END-IF.                                                    00035200
035300                                                                 00035300
035400 240-PROCESS-STATUS-TRAN.                                       00035400
035500     ADD +1 TO NUM-STATUS-REQUESTS.                             00035500
035600     PERFORM 720-POSITION-REGISTER-FILE.                        00035600
035700     IF WS-UC-CUR-MEMBER-ID NOT = WS-UC-TRAN-KEY OR             00035700
035705        WS-REG-EOF = 'Y'                                        00035705
035800         MOVE 'NO MATCHING MEMBER ID:' TO ERR-MSG-DATA1         00035800
035900         MOVE TRAN-KEY  TO ERR-MSG-DATA2                        00035900
036000         PERFORM 299-REPORT-BAD-TRAN                            00036000
036100     ELSE                                                       00036100
036200         CALL 'GYMUP4' USING CUR-MEMBER-RECORD, TRAN-RECORD,      00036200
036300                             WS-TRAN-OK, WS-TRAN-MSG            00036300
036400         IF WS-TRAN-OK NOT = 'Y'                                00036400
036500             MOVE WS-TRAN-MSG TO ERR-MSG-DATA1                  00036500
036600             MOVE SPACES      TO ERR-MSG-DATA2                  00036600
036700             PERFORM 299-REPORT-BAD-TRAN                        00036700
036800         ELSE                                                   00036800
036900             ADD +1 TO NUM-STATUS-PROCESSED                     00036900
037000         END-IF                                                 00037000
037100     END-IF.                                                    00037100
037200                                                                 00037200
037300 250-PROCESS-PERFRM-TRAN.                                       00037300
037400     ADD +1 TO NUM-PERFRM-REQUESTS.                             00037400
037500     PERFORM 720-POSITION-REGISTER-FILE.                        00037500
037600     IF WS-UC-CUR-MEMBER-ID NOT = WS-UC-TRAN-KEY OR             00037600
037605        WS-REG-EOF = 'Y'                                        00037605
037700         MOVE 'NO MATCHING MEMBER ID:' TO ERR-MSG-DATA1         00037700
037800         MOVE TRAN-KEY  TO ERR-MSG-DATA2                        00037800
037900         PERFORM 299-REPORT-BAD-TRAN                            00037900
038000     ELSE                                                       00038000
038100         CALL 'GYMUP4' USING CUR-MEMBER-RECORD, TRAN-RECORD,      00038100
038200                             WS-TRAN-OK, WS-TRAN-MSG            00038200
038300         IF WS-TRAN-OK NOT = 'Y'                                00038300
038400             MOVE WS-TRAN-MSG TO ERR-MSG-DATA1                  00038400
038500             MOVE SPACES      TO ERR-MSG-DATA2                  00038500
038600             PERFORM 299-REPORT-BAD-TRAN                        00038600
038700         ELSE                                                   00038700
038800             ADD +1 TO NUM-PERFRM-PROCESSED                     00038800
038900         END-IF                                                 00038900
039000     END-IF.                                                    00039000
039100                                                                 00039100
039200 299-REPORT-BAD-TRAN.                                           00039200
039300     ADD +1 TO NUM-TRAN-ERRORS.                                 00039300
039400     MOVE 'N' TO WS-TRAN-OK.                                    00039400
039500     WRITE UPDATE-RPT-RECORD FROM ERR-MSG-BAD-TRAN  AFTER 2.    00039500
039600     MOVE TRAN-RECORD          TO ERR-MSG-DATA3.                00039600
039700     WRITE UPDATE-RPT-RECORD FROM ERR-MSG-BAD-TRAN-2.           00039700
039800                                                                 00039800
039900 700-OPEN-FILES.                                                00039900
040000     OPEN INPUT    TRANSACTION-FILE                             00040000
040100                   REGISTER-FILE-IN                             00040100
040200          OUTPUT   REGISTER-FILE-OUT                            00040200
040300                   UPDATE-RPT-FILE.                             00040300
040400     IF WS-REGIN-STATUS NOT = '00'                              00040400
040500       DISPLAY 'ERROR OPENING REGISTER INPUT FILE. RC:'         00040500
040600               WS-REGIN-STATUS                                  00040600
040700       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'          00040700
040800       MOVE 16 TO RETURN-CODE                                   00040800
040900       MOVE 'Y' TO WS-TRAN-EOF                                  00040900
041000     END-IF.                                                    00041000
041100     IF WS-REGOUT-STATUS NOT = '00'                             00041100
041200       DISPLAY 'ERROR OPENING REGISTER OUTPUT FILE. RC:'        00041200
041300               WS-REGOUT-STATUS                                 00041300
041400       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'          00041400
041500       MOVE 16 TO RETURN-CODE                                   00041500
041600       MOVE 'Y' TO WS-TRAN-EOF                                  00041600
041700     END-IF.                                                    00041700
041800     IF WS-TRANFILE-STATUS NOT = '00'                           00041800
041900       DISPLAY 'ERROR OPENING TRAN FILE. RC:' WS-TRANFILE-STATUS00041900
042000       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'          00042000
042100       MOVE 16 TO RETURN-CODE                                   00042100
042200       MOVE 'Y' TO WS-TRAN-EOF                                  00042200
042300     END-IF.                                                    00042300
042400                                                                 00042400
042500 710-READ-TRAN-FILE.                                            00042500
042600     READ TRANSACTION-FILE                                      00042600
042700       AT END MOVE 'Y' TO WS-TRAN-EOF.                          00042700
042800     EVALUATE WS-TRANFILE-STATUS                                00042800
042900        WHEN '00'                                               00042900
042910             MOVE TRAN-KEY TO WS-UC-TRAN-KEY                    00042910
042920             INSPECT WS-UC-TRAN-KEY                             00042920
042930                 CONVERTING WS-LOWER-ALPHABET TO                00042930
042940                            WS-UPPER-ALPHABET                   00042940
043100        WHEN '10'                                               00043100
043200             MOVE 'Y' TO WS-TRAN-EOF                            00043200
043300        WHEN OTHER                                              00043300
043400            MOVE 'ERROR ON TRAN FILE READ.  CODE:'              00043400
043500                        TO ERR-MSG-DATA1                        00043500
043600            MOVE WS-TRANFILE-STATUS TO ERR-MSG-DATA2            00043600
043700            PERFORM 299-REPORT-BAD-TRAN                         00043700
043800            MOVE 'Y' TO WS-TRAN-EOF                             00043800
043900     END-EVALUATE.                                              00043900
044000     IF WS-TRAN-EOF = 'Y'                                       00044000
044100         PERFORM 721-COPY-RECORDS                               00044100
044200           UNTIL WS-REG-EOF = 'Y'                               00044200
044300     END-IF.                                                    00044300
044400                                                                 00044400
044500 720-POSITION-REGISTER-FILE.                                    00044500
044600     IF WS-UC-CUR-MEMBER-ID < WS-UC-TRAN-KEY                    00044600
044700         IF WS-REG-EOF NOT = 'Y'                                00044700
044800             PERFORM 721-COPY-RECORDS                           00044800
044900               UNTIL WS-UC-CUR-MEMBER-ID >= WS-UC-TRAN-KEY      00044900
045000                  OR WS-REG-EOF = 'Y'                           00045000
045100         END-IF                                                 00045100
045200     END-IF.                                                    00045200
045300                                                                 00045300
045400 721-COPY-RECORDS.                                              00045400
045500     WRITE REGOUT-RECORD FROM CUR-MEMBER-RECORD.                  00045500
045600     ADD +1 TO NUM-REG-SAVED.                                   00045600
045700     PERFORM 730-READ-REGISTER-FILE.                            00045700
045800                                                                 00045800
045900 730-READ-REGISTER-FILE.                                        00045900
046000     READ REGISTER-FILE-IN INTO CUR-MEMBER-RECORD                 00046000
046100       AT END MOVE 'Y' TO WS-REG-EOF.                           00046100
046200     EVALUATE WS-REGIN-STATUS                                   00046200
046300        WHEN '00'                                               00046300
046310            MOVE CUR-MEMBER-MEMBER-ID TO WS-UC-CUR-MEMBER-ID    00046310
046320            INSPECT WS-UC-CUR-MEMBER-ID                         00046320
046330                CONVERTING WS-LOWER-ALPHABET TO                 00046330
046340                           WS-UPPER-ALPHABET                    00046340
046400            PERFORM 731-EDIT-REGISTER-RECORD                    00046400
046500            IF WS-REG-EOF NOT = 'Y' AND NOT CUR-MEMBER-RECORD-OK00046500
046600                PERFORM 730-READ-REGISTER-FILE                  00046600
046700            END-IF                                              00046700
046800        WHEN '10'                                               00046800
046900            MOVE 'Y' TO WS-REG-EOF                              00046900
047000        WHEN OTHER                                              00047000
047100            MOVE 'REGISTER INPUT FILE I/O ERROR ON READ. RC: '  00047100
047200                        TO ERR-MSG-DATA1                        00047200
047300            MOVE WS-REGIN-STATUS TO ERR-MSG-DATA2               00047300
047400            PERFORM 299-REPORT-BAD-TRAN                         00047400
047500            MOVE 'Y' TO WS-REG-EOF                              00047500
047600     END-EVALUATE.                                              00047600
047700                                                                 00047700
047800 731-EDIT-REGISTER-RECORD.                                      00047800
047900*    A MALFORMED MASTER RECORD IS COUNTED AND SKIPPED, NOT      00047900
048000*    FATAL, PER THE REGISTER-LOAD RULE.                         00048000
048100     SET CUR-MEMBER-RECORD-OK TO TRUE.                          00048100
048200     IF WS-REG-EOF = 'Y'                                        00048200
048300         GO TO 731-EXIT                                         00048300
048400     END-IF.                                                    00048400
048500     IF NOT CUR-MEMBER-MEMBER-TYPE-R AND                        00048500
048600        NOT CUR-MEMBER-MEMBER-TYPE-P                            00048600
048700            SET CUR-MEMBER-RECORD-BAD TO TRUE                   00048700
048800     END-IF.                                                    00048800
048900     IF NOT CUR-MEMBER-STATUS-ACTIVE AND                        00048900
049000        NOT CUR-MEMBER-STATUS-FROZEN                            00049000
049100            SET CUR-MEMBER-RECORD-BAD TO TRUE                   00049100
049200     END-IF.                                                    00049200
049300     IF CUR-MEMBER-JOIN-MM < 1 OR > 12                          00049300
049400            SET CUR-MEMBER-RECORD-BAD TO TRUE                   00049400
049500     END-IF.                                                    00049500
049600     IF CUR-MEMBER-JOIN-DD < 1 OR > 31                          00049600
049700            SET CUR-MEMBER-RECORD-BAD TO TRUE                   00049700
049800     END-IF.                                                    00049800
049900     IF CUR-MEMBER-RECORD-BAD                                   00049900
050000         ADD +1 TO NUM-REG-REJECTED                             00050000
050100         MOVE 'MALFORMED MEMBER RECORD SKIPPED: ' TO            00050100
050200                       ERR-MSG-DATA1                            00050200
050300         MOVE CUR-MEMBER-MEMBER-ID TO ERR-MSG-DATA2             00050300
050400         WRITE UPDATE-RPT-RECORD FROM ERR-MSG-BAD-TRAN AFTER 2  00050400
050500     ELSE                                                       00050500
050600         ADD +1 TO NUM-REG-LOADED                               00050600
050700     END-IF.                                                    00050700
050800 731-EXIT.                                                      00050800
050900     EXIT.                                                      00050900
051000                                                                 00051000
051100 790-CLOSE-FILES.                                               00051100
051200     CLOSE TRANSACTION-FILE.                                    00051200
051300     CLOSE UPDATE-RPT-FILE.                                     00051300
051400     CLOSE REGISTER-FILE-IN.                                    00051400
051500     CLOSE REGISTER-FILE-OUT.                                   00051500
051600                                                                 00051600
051700 800-INIT-REPORT.                                               00051700
051800     MOVE CURRENT-CCYY   TO RPT-CCYY.                           00051800
051900     MOVE CURRENT-MONTH  TO RPT-MM.                             00051900
052000     MOVE CURRENT-DAY    TO RPT-DD.                             00052000
052100     MOVE CURRENT-HOUR   TO RPT-HH.                             00052100
052200     MOVE CURRENT-MINUTE TO RPT-MIN.                            00052200
052300     MOVE CURRENT-SECOND TO RPT-SS.                             00052300
052400     WRITE UPDATE-RPT-RECORD FROM RPT-HEADER1 AFTER PAGE.       00052400
052500                                                                 00052500
052600 830-REPORT-TRAN-PROCESSED.                                     00052600
052700     MOVE TRAN-RECORD TO RPT-TRAN-RECORD.                       00052700
052800     WRITE UPDATE-RPT-RECORD FROM RPT-TRAN-DETAIL1.             00052800
052900                                                                 00052900
053000 850-REPORT-RUN-TOTALS.                                         00053000
053100     WRITE UPDATE-RPT-RECORD FROM RPT-STATS-HDR1 AFTER 2.       00053100
053200     WRITE UPDATE-RPT-RECORD FROM RPT-STATS-HDR2 AFTER 2.       00053200
053300     WRITE UPDATE-RPT-RECORD FROM RPT-STATS-HDR3 AFTER 1.       00053300
053400     WRITE UPDATE-RPT-RECORD FROM RPT-STATS-HDR4 AFTER 1.       00053400
053500                                                                 00053500
053600     MOVE 'ADD    '            TO RPT-TRAN.                     00053600
053700     MOVE NUM-ADD-REQUESTS     TO RPT-NUM-TRANS.                00053700
053800     MOVE NUM-ADD-PROCESSED    TO RPT-NUM-TRAN-PROC.            00053800
053900     COMPUTE RPT-NUM-TRAN-ERR =                                 00053900
054000                NUM-ADD-REQUESTS  -  NUM-ADD-PROCESSED.         00054000
054100     WRITE UPDATE-RPT-RECORD  FROM  RPT-STATS-DETAIL.           00054100
054200                                                                 00054200
054300     MOVE 'UPDATE '            TO RPT-TRAN.                     00054300
054400     MOVE NUM-UPDATE-REQUESTS  TO RPT-NUM-TRANS.                00054400
054500     MOVE NUM-UPDATE-PROCESSED TO RPT-NUM-TRAN-PROC.            00054500
054600     COMPUTE RPT-NUM-TRAN-ERR =                                 00054600
054700                NUM-UPDATE-REQUESTS  -  NUM-UPDATE-PROCESSED.   00054700
054800     WRITE UPDATE-RPT-RECORD  FROM  RPT-STATS-DETAIL.           00054800
054900                                                                 00054900
055000     MOVE 'STATUS '            TO RPT-TRAN.                     00055000
055100     MOVE NUM-STATUS-REQUESTS  TO RPT-NUM-TRANS.                00055100
055200     MOVE NUM-STATUS-PROCESSED TO RPT-NUM-TRAN-PROC.            00055200
055300     COMPUTE RPT-NUM-TRAN-ERR =                                 00055300
055400                NUM-STATUS-REQUESTS  -  NUM-STATUS-PROCESSED.   00055400
055500     WRITE UPDATE-RPT-RECORD  FROM  RPT-STATS-DETAIL.           00055500
055600                                                                 00055600
055700     MOVE 'DELETE '            TO RPT-TRAN.                     00055700
055800     MOVE NUM-DELETE-REQUESTS  TO RPT-NUM-TRANS.                00055800
055900     MOVE NUM-DELETE-PROCESSED TO RPT-NUM-TRAN-PROC.            00055900
056000     COMPUTE RPT-NUM-TRAN-ERR =                                 00056000
056100                NUM-DELETE-REQUESTS  -  NUM-DELETE-PROCESSED.   00056100
056200     WRITE UPDATE-RPT-RECORD  FROM  RPT-STATS-DETAIL.           00056200
056300                                                                 00056300
056400     MOVE 'PERFRM '            TO RPT-TRAN.                     00056400
056500     MOVE NUM-PERFRM-REQUESTS  TO RPT-NUM-TRANS.                00056500
056600     MOVE NUM-PERFRM-PROCESSED TO RPT-NUM-TRAN-PROC.            00056600
056700     COMPUTE RPT-NUM-TRAN-ERR =                                 00056700
056800                NUM-PERFRM-REQUESTS  -  NUM-PERFRM-PROCESSED.   00056800
056900     WRITE UPDATE-RPT-RECORD  FROM  RPT-STATS-DETAIL.           00056900
057000                                                                 00057000
057100     MOVE NUM-REG-LOADED   TO RPT-NUM-LOADED.                   00057100
057200     MOVE NUM-REG-REJECTED TO RPT-NUM-REJECTED.                 00057200
057300     MOVE NUM-REG-SAVED    TO RPT-NUM-SAVED.                    00057300
057400     WRITE UPDATE-RPT-RECORD FROM RPT-LOAD-SAVE-DETAIL AFTER 2. 00057400
