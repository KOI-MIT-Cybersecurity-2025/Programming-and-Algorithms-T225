000100***************************************************************00000100
000200* GYMMSTR  -  MEMBER MASTER RECORD                              00000200
000300*                                                                00000300
000400* ONE ENTRY PER GYM MEMBER ON THE MEMBER REGISTER FILE.          00000400
000500* USED VIA COPY ... REPLACING SO THE SAME 140-BYTE SHAPE CAN     00000500
000600* BE LAID DOWN AS THE REGISTER-IN FD RECORD, THE REGISTER-OUT    00000600
000700* FD RECORD, AND A WORKING-STORAGE WORK RECORD, EACH UNDER ITS   00000700
000800* OWN LEVEL-01 NAME.                                             00000800
000900*                                                                00000900
001000* 88-LEVEL :TAG:-MEMBER-TYPE-R/-P AND :TAG:-STATUS-ACTIVE/       00001000
001100* -FROZEN CARRY THE ONLY TWO VALID VALUES FOR EACH CODE FIELD;   00001100
001200* ANYTHING ELSE READS AS AN EDIT FAILURE IN 731-EDIT-REGISTER-   00001200
001300* RECORD (GYMUPD) OR 210-EDIT-MEMBER-ENTRY (GYMLIST).            00001300
001400*                                                                00001400
001500* MAINTENANCE HISTORY.                                           00001500
001600*   2003-04-14 RPK  RQ4470  ORIGINAL LAYOUT FOR THE MEMBER        00001600
001700*                           REGISTER CONVERSION FROM CARD FILES. 00001700
001800*   2004-11-02 JLH  RQ4633  ADDED :TAG:-TRAINER-FEE FOR THE       00001800
001900*                           PERSONAL-TRAINER SURCHARGE PROGRAM.  00001900
002000*   2006-01-09 RPK  RQ4901  ADDED :TAG:-PERF-ENTRY (12 OCCURS)    00002000
002100*                           TO CARRY MONTHLY PERFORMANCE HISTORY.00002100
002200*   1999-01-06 CMS  RQ3102  Y2K - JOIN-DATE WIDENED TO 4-DIGIT    00002200
002300*                           YEAR (WAS 2-DIGIT).                  00002300
002400*                                                                00002400
002500 01  :TAG:-RECORD.                                               00002500
002600     05  :TAG:-MEMBER-ID             PIC X(06).                  00002600
002700     05  :TAG:-FULL-NAME             PIC X(30).                  00002700
002800     05  :TAG:-MEMBER-TYPE           PIC X(01).                  00002800
002900         88  :TAG:-MEMBER-TYPE-R              VALUE 'R'.         00002900
003000         88  :TAG:-MEMBER-TYPE-P              VALUE 'P'.         00003000
003100     05  :TAG:-JOIN-DATE.                                        00003100
003200         10  :TAG:-JOIN-CCYY         PIC 9(04).                  00003200
003300         10  :TAG:-JOIN-MM           PIC 9(02).                  00003300
003400         10  :TAG:-JOIN-DD           PIC 9(02).                  00003400
003500     05  :TAG:-STATUS                PIC X(01).                  00003500
003600         88  :TAG:-STATUS-ACTIVE               VALUE 'A'.        00003600
003700         88  :TAG:-STATUS-FROZEN               VALUE 'F'.        00003700
003800     05  :TAG:-TRAINER-FEE           PIC 9(05)V99.                00003800
003900     05  :TAG:-PERF-COUNT            PIC 9(02).                  00003900
004000     05  :TAG:-PERF-ENTRY OCCURS 12 TIMES                        00004000
004100                          INDEXED BY :TAG:-PERF-IDX.             00004100
004200         10  :TAG:-PERF-MONTH        PIC 9(02).                  00004200
004300         10  :TAG:-PERF-YEAR         PIC 9(04).                  00004300
004400         10  :TAG:-PERF-GOAL         PIC X(01).                  00004400
004500             88  :TAG:-PERF-GOAL-YES          VALUE 'Y'.         00004500
004600             88  :TAG:-PERF-GOAL-NO           VALUE 'N'.         00004600
004700     05  FILLER                      PIC X(01).                 00004700
004800*    RECORD LENGTH = 140 (55 FIXED BYTES + 12 * 7 PERF BYTES     00004800
004900*    + 1 FILLER BYTE).  DDNAME GYMREC/GYMROUT USE LRECL 140.     00004900
