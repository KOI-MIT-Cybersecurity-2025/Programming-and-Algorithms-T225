000100****************************************************************00000100
000200* GYM WELLNESS CENTERS - MEMBER SERVICES SYSTEMS GROUP           00000200
000300* ALL RIGHTS RESERVED                                           00000300
000400****************************************************************00000400
000500* PROGRAM:  GYMUP4                                              00000500
000600*                                                                00000600
000700* AUTHOR :  JON SAYLES                                          00000700
000800*                                                                00000800
000900* CALLED BY GYMUPD FOR EACH UPDATE, STATUS OR PERFRM             00000900
001000* TRANSACTION.  APPLIES THE FIELD-LEVEL EDIT TO THE MEMBER       00001000
001100* RECORD PASSED IN LK-MEMBER-RECORD AND HANDS BACK A SIMPLE      00001100
001200* OK/NOT-OK SWITCH AND A MESSAGE.  GYMUPD DECIDES WHAT TO DO     00001200
001300* WITH THE RESULT - THIS PROGRAM NEVER TOUCHES A FILE.           00001300
001400*                                                                00001400
001500****************************************************************00001500
001600* MAINTENANCE HISTORY.                                          00001600
001700*   1994-11-30 DMF  RQ4633  ORIGINAL PROGRAM - UPDATE OF NAME    *00001700
001800*                           AND TRAINER FEE ONLY.                *00001800
001900*   1997-07-08 JLH  RQ4844  ADDED 200-APPLY-STATUS-TRAN (STATUS *00001900
002000*                           NO LONGER RIDES IN ON AN UPDATE).    *00002000
002100*   1998-09-21 CMS  RQ3102  Y2K - PERF-YEAR EDIT NOW REQUIRES    *00002100
002200*                           A FULL 4-DIGIT YEAR.                 *00002200
002300*   2001-04-25 RPK  RQ4901  ADDED 400-APPLY-PERFRM-TRAN AND      *00002300
002400*                           410-EDIT-PERFRM-FIELDS.              *00002400
002500*   2003-10-02 DMF  RQ5011  ADDED THE STATUS DISPATCH SO GYMUPD *00002500
002600*                           NO LONGER EDITS TRAN-NEW-STATUS      *00002600
002700*                           INLINE.                              *00002700
002800*   2005-06-30 RPK  RQ5090  PERFORMANCE TABLE FULL NOW RETURNS   *00002800
002900*                           A DISTINCT MESSAGE FROM A BAD MONTH  *00002900
003000*                           OR YEAR (WAS ONE GENERIC MESSAGE).   *00003000
003100****************************************************************00003100
003200 IDENTIFICATION DIVISION.                                       00003200
003300 PROGRAM-ID. GYMUP4.                                            00003300
003400 AUTHOR. JON SAYLES.                                            00003400
003500 INSTALLATION. GYM WELLNESS CENTERS - MEMBER SERVICES.          00003500
003600 DATE-WRITTEN. 11/30/94.                                        00003600
003700 DATE-COMPILED.                                                 00003700
003800 SECURITY. NON-CONFIDENTIAL.                                    00003800
003900****************************************************************00003900
004000 ENVIRONMENT DIVISION.                                          00004000
004100 CONFIGURATION SECTION.                                         00004100
004200 SOURCE-COMPUTER. IBM-390.                                      00004200
004300 OBJECT-COMPUTER. IBM-390.                                      00004300
004400 SPECIAL-NAMES.                                                 00004400
004500     C01 IS TOP-OF-FORM.                                        00004500
004600****************************************************************00004600
004700 DATA DIVISION.                                                 00004700
004800 WORKING-STORAGE SECTION.                                       00004800
004900*                                                                00004900
004910*    SUBSCRIPT FOR THE PERFORMANCE-ENTRY TABLE - CARRIED AS A   00004910
004920*    STANDALONE 77-LEVEL PER OUR USUAL TREATMENT OF A WORKING   00004920
004930*    SUBSCRIPT, NOT BURIED INSIDE A GROUP.                      00004930
004940 77  I                       PIC S9(4) COMP-3 VALUE +0.         00004940
005000 01  MISC-FIELDS.                                               00005000
005100     05  PARA-NAME               PIC X(40) VALUE SPACES.        00005100
005300     05  WS-TRAINER-FEE-NUM      PIC S9(5)V99 COMP-3 VALUE +0.  00005300
005310     05  WS-TRAINER-FEE-ALT REDEFINES WS-TRAINER-FEE-NUM        00005310
005320                             PIC S9(7) COMP-3.                  00005320
005400     05  WS-NUMERIC-TEST-SW      PIC X     VALUE 'N'.           00005400
005500         88  FEE-FIELD-IS-NUMERIC    VALUE 'Y'.                 00005500
005550     05  FILLER                  PIC X(01) VALUE SPACE.         00005550
005600*                                                                00005600
005610 01  ABEND-TEST                 PIC X(2).                       00005610
005620 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.        00005620
005700****************************************************************00005700
005800 LINKAGE SECTION.                                               00005800
005900*                                                                00005900
006000 COPY GYMMSTR REPLACING ==:TAG:== BY ==LK-MEMBER==.             00006000
006100*                                                                00006100
006200 COPY GYMTRAN.                                                  00006200
006300*                                                                00006300
006400 01  LK-TRAN-OK                  PIC X.                         00006400
006500     88  LK-TRAN-IS-OK                    VALUE 'Y'.            00006500
006600     88  LK-TRAN-NOT-OK                   VALUE 'N'.            00006600
006700 01  LK-TRAN-MSG                 PIC X(50).                     00006700
006710 01  LK-TRAN-MSG-ALT REDEFINES LK-TRAN-MSG PIC X(50).           00006710
006800*                                                                00006800
006900****************************************************************00006900
007000 PROCEDURE DIVISION USING LK-MEMBER-RECORD, TRAN-RECORD,        00007000
007100                          LK-TRAN-OK, LK-TRAN-MSG.              00007100
007200*                                                                00007200
007300     SET LK-TRAN-IS-OK TO TRUE.                                 00007300
007400     MOVE SPACES TO LK-TRAN-MSG.                                00007400
007500                                                                 00007500
007600     EVALUATE TRUE                                              00007600
007700        WHEN TRAN-CMD-UPDATE                                    00007700
007800            PERFORM 100-APPLY-UPDATE-TRAN THRU 100-EXIT         00007800
007900        WHEN TRAN-CMD-STATUS                                    00007900
008000            PERFORM 200-APPLY-STATUS-TRAN THRU 200-EXIT         00008000
008100        WHEN TRAN-CMD-PERFRM                                    00008100
008200            PERFORM 400-APPLY-PERFRM-TRAN THRU 400-EXIT         00008200
008300        WHEN OTHER                                              00008300
008400            SET LK-TRAN-NOT-OK TO TRUE                          00008400
008500            MOVE 'GYMUP4 CALLED FOR A COMMAND IT DOES NOT OWN'  00008500
008600                        TO LK-TRAN-MSG                          00008600
008700     END-EVALUATE.                                              00008700
008800                                                                 00008800
008900     GOBACK.                                                    00008900
009000                                                                 00009000
009100****************************************************************00009100
009200 100-APPLY-UPDATE-TRAN.                                         00009200
009300     MOVE '100-APPLY-UPDATE-TRAN' TO PARA-NAME.                 00009300
009400*                                                                00009400
009500*    A SPACE NAME MEANS "LEAVE AS IS"; A NON-NUMERIC TRAINER    00009500
009600*    FEE MEANS "LEAVE AS IS" - THE CALLER NEED NOT SEND EVERY   00009600
009700*    FIELD ON EVERY UPDATE TRANSACTION.                         00009700
009800*                                                                00009800
009900     IF TRAN-UPD-NAME NOT = SPACES                              00009900
010000         MOVE TRAN-UPD-NAME TO LK-MEMBER-FULL-NAME              00010000
010100     END-IF.                                                    00010100
010200                                                                 00010200
010300     MOVE 'N' TO WS-NUMERIC-TEST-SW.                            00010300
010400     IF TRAN-UPD-TRAINER-FEE IS NUMERIC                         00010400
010500         SET FEE-FIELD-IS-NUMERIC TO TRUE                       00010500
010600     END-IF.                                                    00010600
010700                                                                 00010700
010800     IF FEE-FIELD-IS-NUMERIC                                    00010800
010900         IF NOT LK-MEMBER-MEMBER-TYPE-P                         00010900
011000             SET LK-TRAN-NOT-OK TO TRUE                         00011000
011100             MOVE 'TRAINER FEE UPDATE ONLY VALID FOR PREMIUM'   00011100
011200                        TO LK-TRAN-MSG                          00011200
011300             GO TO 100-EXIT                                     00011300
011400         END-IF                                                 00011400
011500         MOVE TRAN-UPD-TRAINER-FEE TO WS-TRAINER-FEE-NUM        00011500
011600         MOVE WS-TRAINER-FEE-NUM   TO LK-MEMBER-TRAINER-FEE     00011600
011700     END-IF.                                                    00011700
011800 100-EXIT.                                                      00011800
011900     EXIT.                                                      00011900
012000                                                                 00012000
012100****************************************************************00012100
012200 200-APPLY-STATUS-TRAN.                                         00012200
012300     MOVE '200-APPLY-STATUS-TRAN' TO PARA-NAME.                 00012300
012400     IF TRAN-NEW-STATUS NOT = 'A' AND TRAN-NEW-STATUS NOT = 'F' 00012400
012500         SET LK-TRAN-NOT-OK TO TRUE                             00012500
012600         MOVE 'STATUS MUST BE A (ACTIVE) OR F (FROZEN)'         00012600
012700                    TO LK-TRAN-MSG                              00012700
012800         GO TO 200-EXIT                                         00012800
012900     END-IF.                                                    00012900
013000     MOVE TRAN-NEW-STATUS TO LK-MEMBER-STATUS.                  00013000
013100 200-EXIT.                                                      00013100
013200     EXIT.                                                      00013200
013300                                                                 00013300
013400****************************************************************00013400
013500 400-APPLY-PERFRM-TRAN.                                         00013500
013600     MOVE '400-APPLY-PERFRM-TRAN' TO PARA-NAME.                 00013600
013700     PERFORM 410-EDIT-PERFRM-FIELDS THRU 410-EXIT.              00013700
013800     IF LK-TRAN-NOT-OK                                          00013800
013900         GO TO 400-EXIT                                         00013900
014000     END-IF.                                                    00014000
014100                                                                 00014100
014200     IF LK-MEMBER-PERF-COUNT >= 12                              00014200
014300         SET LK-TRAN-NOT-OK TO TRUE                             00014300
014400         MOVE 'PERFORMANCE TABLE IS FULL - 12 ENTRIES MAX'      00014400
014500                    TO LK-TRAN-MSG                              00014500
014600         GO TO 400-EXIT                                         00014600
014700     END-IF.                                                    00014700
014800                                                                 00014800
014900     ADD 1 TO LK-MEMBER-PERF-COUNT.                             00014900
015000     MOVE LK-MEMBER-PERF-COUNT TO I.                            00015000
015100     MOVE TRAN-PERF-MONTH TO LK-MEMBER-PERF-MONTH(I).           00015100
015200     MOVE TRAN-PERF-YEAR  TO LK-MEMBER-PERF-YEAR(I).            00015200
015300     MOVE TRAN-PERF-GOAL  TO LK-MEMBER-PERF-GOAL(I).            00015300
015400 400-EXIT.                                                      00015400
015500     EXIT.                                                      00015500
015600                                                                 00015600
015700****************************************************************00015700
015800 410-EDIT-PERFRM-FIELDS.                                        00015800
015900     MOVE '410-EDIT-PERFRM-FIELDS' TO PARA-NAME.                00015900
016000     IF TRAN-PERF-MONTH < 1 OR > 12                             00016000
016100         SET LK-TRAN-NOT-OK TO TRUE                             00016100
016200         MOVE 'PERFORMANCE MONTH MUST BE 01 THRU 12'            00016200
016300                    TO LK-TRAN-MSG                              00016300
016400         GO TO 410-EXIT                                         00016400
016500     END-IF.                                                    00016500
016600     IF TRAN-PERF-YEAR < 2000 OR > 2100                         00016600
016700         SET LK-TRAN-NOT-OK TO TRUE                             00016700
016800         MOVE 'PERFORMANCE YEAR MUST BE 2000 THRU 2100'         00016800
016900                    TO LK-TRAN-MSG                              00016900
017000         GO TO 410-EXIT                                        00017000
017100     END-IF.                                                    00017100
017200     IF TRAN-PERF-GOAL NOT = 'Y' AND TRAN-PERF-GOAL NOT = 'N'   00017200
017300         SET LK-TRAN-NOT-OK TO TRUE                             00017300
017400         MOVE 'PERFORMANCE GOAL-MET MUST BE Y OR N'             00017400
017500                    TO LK-TRAN-MSG                              00017500
017600         GO TO 410-EXIT                                         00017600
017700     END-IF.                                                    00017700
017800 410-EXIT.                                                      00017800
017900     EXIT.                                                      00017900
